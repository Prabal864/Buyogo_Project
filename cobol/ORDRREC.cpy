000100****************************************************************          
000200*                                                               *         
000300*  COPYBOOK   :  ORDRREC                                       *          
000400*  DESCRIPTION:  ORDER RECORD FEED FOR ADMIN ANALYTICS.        *          
000500*                READ BY FADMSUM ONLY - COUNT AND COMPLETED-   *          
000600*                ORDER REVENUE, NO ORDER-LEVEL DETAIL KEPT.    *          
000700*                                                               *         
000800*  MAINTENANCE HISTORY                                         *          
000900*    19970903  WBH  ORIGINAL LAYOUT FOR STOREFRONT ROLLUP      *          
001000****************************************************************          
001100 01  ORDER-REC.                                                           
001200     05  ORD-ORDER-ID                PIC 9(10).                           
001300     05  ORD-USER-ID                 PIC 9(10).                           
001400     05  ORD-STATUS                  PIC X(10).                           
001500         88  ORD-STATUS-COMPLETED          VALUE 'COMPLETED'.             
001600     05  ORD-TOTAL-AMOUNT            PIC S9(9)V9(2).                      
001700     05  FILLER                      PIC X(20).                           
