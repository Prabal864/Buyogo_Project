000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     FTOPDEF.                                                 
000300 AUTHOR.         W B HARMON.                                              
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - PLANT FLOOR SYS GROUP.             
000500 DATE-WRITTEN.   08/11/93.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800*****************************************************************         
000900*                                                               *         
001000*   PROGRAM  :  FTOPDEF                                        *          
001100*   FUNCTION :  ON-REQUEST TOP-DEFECT-LINES EXTRACT.  SCANS    *          
001200*               THE EVENT MASTER FOR ONE FACTORY OVER A        *          
001300*               CALLER SUPPLIED TIME WINDOW, ACCUMULATES       *          
001400*               DEFECTS BY PRODUCTION LINE, AND REPORTS THE    *          
001500*               WORST LINES FIRST.                              *         
001600*                                                              *          
001700*   INPUT    :  EVENT-MASTER-FILE (LINE SEQUENTIAL)             *         
001800*               PARM CARD - FACTORY-ID, WINDOW-FROM,            *         
001900*                           WINDOW-TO, LINE-LIMIT               *         
002000*                           (SEE 0100-ACCEPT-PARMS)             *         
002100*   OUTPUT   :  TOP-DEFECT-FILE (LINE SEQUENTIAL, AT MOST       *         
002200*                                LINE-LIMIT LINES)              *         
002300*                                                              *          
002400*   CHANGE LOG                                                  *         
002500*     08/11/93  WBH  CR-2288  ORIGINAL PROGRAM - LINE TOTALS    *         
002600*                              ONLY, PRINTED IN LINE-ID ORDER,  *         
002700*                              NO RANKING                       *         
002800*     05/20/95  WBH  PR-0891  ADDED DESCENDING RANK BY TOTAL    *         
002900*                              DEFECTS AND THE LINE-LIMIT PARM  *         
003000*                              PER PLANT MANAGER REQUEST        *         
003100*     11/09/96  RTG  CR-4502  WINDOW IS NOW HALF-OPEN (FROM     *         
003200*                              INCLUSIVE, TO EXCLUSIVE) TO      *         
003300*                              MATCH THE NIGHTLY ROLLUP JOBS    *         
003400*     02/26/99  LDM  Y2K-073  Y2K REMEDIATION - REVIEWED PARM   *         
003500*                              CARD AND MASTER WINDOW FIELDS,   *         
003600*                              BOTH ALREADY CARRY FULL 4-DIGIT  *         
003700*                              YEARS - NO CHANGE REQUIRED       *         
003800*     06/14/02  RTG  TKT-8977 DEFAULT LINE-LIMIT TO 10 WHEN THE *         
003900*                              PARM CARD LEAVES IT BLANK OR     *         
004000*                              ZERO                             *         
004100*     07/01/02  RTG  TKT-8621 EOF SWITCH AND LINE-TABLE SCRATCH *         
004200*                              SUBSCRIPTS RECAST AS 77-LEVEL    *         
004300*                              ITEMS PER GROUP STANDARDS - NO   *         
004400*                              LOGIC CHANGE                     *         
004500*     09/18/03  RTG  TKT-9015 0210 NOW UNPACKS THE MASTER       *         
004600*                              RECORD THROUGH THE EVNTMST       *         
004700*                              COPYBOOK REDEFINED OVER THE FD   *         
004800*                              BUFFER INSTEAD OF HARD-CODED     *         
004900*                              SUBSTRING OFFSETS - ALSO DROPPED *         
005000*                              THE UNUSED SWAP-AREA DUMP VIEW   *         
005100*                              AND MADE THE WINDOW-FROM/TO      *         
005200*                              DATE-TEXT PARTS EARN THEIR KEEP  *         
005300*                              BY REJECTING A BLANK WINDOW DATE *         
005400*                              ON THE PARM CARD                 *         
005500*****************************************************************         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-370.                                                
005900 OBJECT-COMPUTER. IBM-370.                                                
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT EVENT-MASTER-FILE ASSIGN TO EVMSTRI                           
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS IS WS-EVMSTR-STATUS.                                 
006700     SELECT PARM-CARD-FILE ASSIGN TO DEFPARM                              
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS IS WS-PARM-STATUS.                                   
007000     SELECT TOP-DEFECT-FILE ASSIGN TO DEFOUT                              
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS IS WS-DEFOUT-STATUS.                                 
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  EVENT-MASTER-FILE                                                    
007600     RECORDING MODE IS F.                                                 
007700 01  EVENT-MASTER-IN-REC          PIC X(200).                             
007800 COPY EVNTMST REPLACING                                                   
007900     ==EVENT-MASTER-REC== BY                                              
008000     ==EVENT-MASTER-REC REDEFINES EVENT-MASTER-IN-REC==.                  
008100 FD  PARM-CARD-FILE                                                       
008200     RECORDING MODE IS F.                                                 
008300 01  PARM-CARD-REC.                                                       
008400     05  PC-FACTORY-ID            PIC X(12).                              
008500     05  PC-WINDOW-FROM           PIC X(20).                              
008600     05  PC-WINDOW-TO             PIC X(20).                              
008700     05  PC-LINE-LIMIT            PIC 9(04).                              
008800     05  FILLER                   PIC X(24).                              
008900 FD  TOP-DEFECT-FILE                                                      
009000     RECORDING MODE IS F.                                                 
009100 01  TOP-DEFECT-OUT-REC           PIC X(99).                              
009200 WORKING-STORAGE SECTION.                                                 
009300*****************************************************************         
009400*    FILE STATUS AND SWITCHES                                   *         
009500*****************************************************************         
009600 01  WS-FILE-STATUSES.                                                    
009700     05  WS-EVMSTR-STATUS            PIC X(02) VALUE SPACES.              
009800         88  EVMSTR-OK                     VALUE '00'.                    
009900         88  EVMSTR-EOF                    VALUE '10'.                    
010000     05  WS-PARM-STATUS              PIC X(02) VALUE SPACES.              
010100         88  PARM-OK                       VALUE '00'.                    
010200     05  WS-DEFOUT-STATUS            PIC X(02) VALUE SPACES.              
010300         88  DEFOUT-OK                     VALUE '00'.                    
010400 77  WS-EVMSTR-EOF-SW                PIC X(01) VALUE 'N'.                 
010500     88  EVMSTR-AT-EOF                     VALUE 'Y'.                     
010600*****************************************************************         
010700*    PARAMETER WORK AREA                                        *         
010800*****************************************************************         
010900 01  WS-SEL-FACTORY-ID                PIC X(12).                          
011000 01  WS-SEL-WINDOW-FROM                PIC X(20).                         
011100 01  WS-SEL-WINDOW-TO                  PIC X(20).                         
011200 01  WS-SEL-LINE-LIMIT                 PIC 9(04) COMP.                    
011300*****************************************************************         
011400*    ONE MASTER RECORD, EXPLODED FOR COMPARISON AND ACCUM     *           
011500*****************************************************************         
011600 01  WS-EVM-EVENT-ID                 PIC X(36).                           
011700 01  WS-EVM-EVENT-TIME               PIC X(20).                           
011800 01  WS-EVM-RECEIVED-TIME            PIC X(20).                           
011900 01  WS-EVM-MACHINE-ID               PIC X(12).                           
012000 01  WS-EVM-LINE-ID                  PIC X(12).                           
012100 01  WS-EVM-FACTORY-ID               PIC X(12).                           
012200 01  WS-EVM-DURATION-MS              PIC S9(09).                          
012300 01  WS-EVM-DEFECT-COUNT             PIC S9(05).                          
012400 01  WS-EVM-PAYLOAD-HASH             PIC X(64).                           
012500*****************************************************************         
012600*    PER-LINE ACCUMULATOR TABLE - BUILT DURING THE MASTER       *         
012700*    SCAN, THEN RANKED DESCENDING BY TOTAL-DEFECTS.             *         
012800*****************************************************************         
012900 01  WS-LINE-TABLE-CONTROLS.                                              
013000     05  WS-LN-COUNT                 PIC S9(04) COMP VALUE 0.             
013100     05  WS-LN-MAX-COUNT              PIC S9(04) COMP VALUE 500.          
013200 77  WS-LN-SUB                       PIC S9(04) COMP.                     
013300 77  WS-LN-SUB2                      PIC S9(04) COMP.                     
013400 77  WS-LN-OUT-SUB                   PIC S9(04) COMP.                     
013500 01  WS-LINE-TABLE.                                                       
013600     05  WS-LN-ENTRY OCCURS 0 TO 500 TIMES                                
013700             DEPENDING ON WS-LN-COUNT                                     
013800             INDEXED BY WS-LN-IDX.                                        
013900         10  WS-LN-LINE-ID               PIC X(12).                       
014000         10  WS-LN-TOTAL-DEFECTS         PIC 9(09) COMP-3.                
014100         10  WS-LN-EVENT-COUNT           PIC 9(09) COMP-3.                
014200 01  WS-SWAP-AREA.                                                        
014300     05  WS-SWAP-LINE-ID              PIC X(12).                          
014400     05  WS-SWAP-TOTAL-DEFECTS        PIC 9(09) COMP-3.                   
014500     05  WS-SWAP-EVENT-COUNT          PIC 9(09) COMP-3.                   
014600 01  WS-SEL-WINDOW-FROM-PARTS REDEFINES WS-SEL-WINDOW-FROM.               
014700     05  WS-SWF-DATE-TEXT             PIC X(10).                          
014800     05  FILLER                       PIC X(01).                          
014900     05  WS-SWF-TIME-TEXT             PIC X(08).                          
015000     05  FILLER                       PIC X(01).                          
015100 01  WS-SEL-WINDOW-TO-PARTS REDEFINES WS-SEL-WINDOW-TO.                   
015200     05  WS-SWT-DATE-TEXT             PIC X(10).                          
015300     05  FILLER                       PIC X(01).                          
015400     05  WS-SWT-TIME-TEXT             PIC X(08).                          
015500     05  FILLER                       PIC X(01).                          
015600*****************************************************************         
015700*    PERCENT-OF-EVENTS WORK AREA                              *           
015800*****************************************************************         
015900 01  WS-PERCENT-WORK.                                                     
016000     05  WS-PCT-NUMERATOR            PIC S9(11) COMP-3.                   
016100     05  WS-PCT-RESULT               PIC S9(07)V9(02) COMP-3.             
016200     05  WS-PCT-OUT                  PIC S9(07)V9(02).                    
016300 COPY TOPDLIN.                                                            
016400 PROCEDURE DIVISION.                                                      
016500*****************************************************************         
016600 0000-MAIN-PROCESS.                                                       
016700     PERFORM 0100-ACCEPT-PARMS      THRU 0100-EXIT.                       
016800     PERFORM 0150-OPEN-FILES        THRU 0150-EXIT.                       
016900     PERFORM 0200-SCAN-MASTER-FILE  THRU 0200-EXIT.                       
017000     PERFORM 0400-RANK-LINES        THRU 0400-EXIT.                       
017100     PERFORM 0500-WRITE-TOP-LINES   THRU 0500-EXIT.                       
017200     PERFORM 0900-CLOSE-FILES       THRU 0900-EXIT.                       
017300     GOBACK.                                                              
017400 0000-EXIT.                                                               
017500     EXIT.                                                                
017600*                                                                         
017700 0100-ACCEPT-PARMS.                                                       
017800     OPEN INPUT PARM-CARD-FILE.                                           
017900     READ PARM-CARD-FILE.                                                 
018000     MOVE PC-FACTORY-ID     TO WS-SEL-FACTORY-ID.                         
018100     MOVE PC-WINDOW-FROM    TO WS-SEL-WINDOW-FROM.                        
018200     MOVE PC-WINDOW-TO      TO WS-SEL-WINDOW-TO.                          
018300     MOVE PC-LINE-LIMIT     TO WS-SEL-LINE-LIMIT.                         
018400     IF WS-SEL-LINE-LIMIT = ZERO                                          
018500         MOVE 10 TO WS-SEL-LINE-LIMIT                                     
018600     END-IF.                                                              
018700     IF WS-SWF-DATE-TEXT = SPACES                                         
018800         OR WS-SWT-DATE-TEXT = SPACES                                     
018900         DISPLAY 'FTOPDEF - DEFPARM WINDOW DATE MISSING'                  
019000         MOVE 16 TO RETURN-CODE                                           
019100         GOBACK                                                           
019200     END-IF.                                                              
019300     CLOSE PARM-CARD-FILE.                                                
019400 0100-EXIT.                                                               
019500     EXIT.                                                                
019600*                                                                         
019700 0150-OPEN-FILES.                                                         
019800     OPEN INPUT  EVENT-MASTER-FILE.                                       
019900     OPEN OUTPUT TOP-DEFECT-FILE.                                         
020000     IF NOT EVMSTR-OK                                                     
020100         DISPLAY 'FTOPDEF - EVMSTRI OPEN ERROR '                          
020200                 WS-EVMSTR-STATUS                                         
020300         MOVE 16 TO RETURN-CODE                                           
020400         GOBACK                                                           
020500     END-IF.                                                              
020600 0150-EXIT.                                                               
020700     EXIT.                                                                
020800*                                                                         
020900 0200-SCAN-MASTER-FILE.                                                   
021000     READ EVENT-MASTER-FILE                                               
021100         AT END MOVE 'Y' TO WS-EVMSTR-EOF-SW                              
021200     END-READ.                                                            
021300     PERFORM 0210-SCAN-ONE-MASTER-REC THRU 0210-EXIT                      
021400         UNTIL EVMSTR-AT-EOF.                                             
021500 0200-EXIT.                                                               
021600     EXIT.                                                                
021700*                                                                         
021800 0210-SCAN-ONE-MASTER-REC.                                                
021900     MOVE EVM-EVENT-ID                TO WS-EVM-EVENT-ID.                 
022000     MOVE EVM-EVENT-TIME              TO WS-EVM-EVENT-TIME.               
022100     MOVE EVM-RECEIVED-TIME           TO WS-EVM-RECEIVED-TIME.            
022200     MOVE EVM-MACHINE-ID              TO WS-EVM-MACHINE-ID.               
022300     MOVE EVM-LINE-ID                 TO WS-EVM-LINE-ID.                  
022400     MOVE EVM-FACTORY-ID              TO WS-EVM-FACTORY-ID.               
022500     MOVE EVM-DURATION-MS             TO WS-EVM-DURATION-MS.              
022600     MOVE EVM-DEFECT-COUNT            TO WS-EVM-DEFECT-COUNT.             
022700     MOVE EVM-PAYLOAD-HASH            TO WS-EVM-PAYLOAD-HASH.             
022800     IF WS-EVM-FACTORY-ID = WS-SEL-FACTORY-ID                             
022900         AND WS-EVM-EVENT-TIME >= WS-SEL-WINDOW-FROM                      
023000         AND WS-EVM-EVENT-TIME < WS-SEL-WINDOW-TO                         
023100         AND WS-EVM-DEFECT-COUNT >= 0                                     
023200         AND WS-EVM-LINE-ID NOT = SPACES                                  
023300         PERFORM 0300-ACCUM-BY-LINE THRU 0300-EXIT                        
023400     END-IF.                                                              
023500     READ EVENT-MASTER-FILE                                               
023600         AT END MOVE 'Y' TO WS-EVMSTR-EOF-SW                              
023700     END-READ.                                                            
023800 0210-EXIT.                                                               
023900     EXIT.                                                                
024000*                                                                         
024100 0300-ACCUM-BY-LINE.                                                      
024200     MOVE 0 TO WS-LN-SUB.                                                 
024300     PERFORM 0310-FIND-LINE-ENTRY THRU 0310-EXIT                          
024400         VARYING WS-LN-SUB2 FROM 1 BY 1                                   
024500             UNTIL WS-LN-SUB2 > WS-LN-COUNT.                              
024600     IF WS-LN-SUB = 0                                                     
024700         ADD 1 TO WS-LN-COUNT                                             
024800         MOVE WS-EVM-LINE-ID TO WS-LN-LINE-ID(WS-LN-COUNT)                
024900         MOVE 0 TO WS-LN-TOTAL-DEFECTS(WS-LN-COUNT)                       
025000         MOVE 0 TO WS-LN-EVENT-COUNT(WS-LN-COUNT)                         
025100         MOVE WS-LN-COUNT TO WS-LN-SUB                                    
025200     END-IF.                                                              
025300     ADD WS-EVM-DEFECT-COUNT TO WS-LN-TOTAL-DEFECTS(WS-LN-SUB).           
025400     ADD 1 TO WS-LN-EVENT-COUNT(WS-LN-SUB).                               
025500 0300-EXIT.                                                               
025600     EXIT.                                                                
025700*                                                                         
025800 0310-FIND-LINE-ENTRY.                                                    
025900     IF WS-LN-LINE-ID(WS-LN-SUB2) = WS-EVM-LINE-ID                        
026000         MOVE WS-LN-SUB2 TO WS-LN-SUB                                     
026100         MOVE WS-LN-COUNT TO WS-LN-SUB2                                   
026200     END-IF.                                                              
026300 0310-EXIT.                                                               
026400     EXIT.                                                                
026500*                                                                         
026600 0400-RANK-LINES.                                                         
026700     IF WS-LN-COUNT > 1                                                   
026800         PERFORM 0410-RANK-ONE-PAIR THRU 0410-EXIT                        
026900             VARYING WS-LN-SUB FROM 1 BY 1                                
027000                 UNTIL WS-LN-SUB > WS-LN-COUNT - 1                        
027100             AFTER WS-LN-SUB2 FROM WS-LN-SUB BY 1                         
027200                 UNTIL WS-LN-SUB2 > WS-LN-COUNT                           
027300     END-IF.                                                              
027400 0400-EXIT.                                                               
027500     EXIT.                                                                
027600*                                                                         
027700 0410-RANK-ONE-PAIR.                                                      
027800     IF WS-LN-TOTAL-DEFECTS(WS-LN-SUB2) >                                 
027900             WS-LN-TOTAL-DEFECTS(WS-LN-SUB)                               
028000         MOVE WS-LN-ENTRY(WS-LN-SUB)   TO WS-SWAP-AREA                    
028100         MOVE WS-LN-ENTRY(WS-LN-SUB2)  TO WS-LN-ENTRY(WS-LN-SUB)          
028200         MOVE WS-SWAP-AREA             TO WS-LN-ENTRY(WS-LN-SUB2)         
028300     END-IF.                                                              
028400 0410-EXIT.                                                               
028500     EXIT.                                                                
028600*                                                                         
028700 0500-WRITE-TOP-LINES.                                                    
028800     PERFORM 0510-WRITE-ONE-TOP-LINE THRU 0510-EXIT                       
028900         VARYING WS-LN-OUT-SUB FROM 1 BY 1                                
029000             UNTIL WS-LN-OUT-SUB > WS-LN-COUNT                            
029100             OR WS-LN-OUT-SUB > WS-SEL-LINE-LIMIT.                        
029200 0500-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500 0510-WRITE-ONE-TOP-LINE.                                                 
029600     MOVE SPACES TO TOP-DEFECT-OUT-REC.                                   
029700     MOVE WS-LN-LINE-ID(WS-LN-OUT-SUB) TO TDL-LINE-ID.                    
029800     MOVE WS-LN-TOTAL-DEFECTS(WS-LN-OUT-SUB)                              
029900             TO TDL-TOTAL-DEFECTS.                                        
030000     MOVE WS-LN-EVENT-COUNT(WS-LN-OUT-SUB)                                
030100             TO TDL-EVENT-COUNT.                                          
030200     IF WS-LN-EVENT-COUNT(WS-LN-OUT-SUB) = 0                              
030300         MOVE 0 TO TDL-DEFECTS-PERCENT                                    
030400     ELSE                                                                 
030500         COMPUTE WS-PCT-NUMERATOR =                                       
030600                 WS-LN-TOTAL-DEFECTS(WS-LN-OUT-SUB) * 100                 
030700         COMPUTE WS-PCT-RESULT ROUNDED =                                  
030800                 WS-PCT-NUMERATOR /                                       
030900                 WS-LN-EVENT-COUNT(WS-LN-OUT-SUB)                         
031000         MOVE WS-PCT-RESULT TO WS-PCT-OUT                                 
031100         MOVE WS-PCT-OUT TO TDL-DEFECTS-PERCENT                           
031200     END-IF.                                                              
031300     WRITE TOP-DEFECT-OUT-REC FROM TOP-DEFECT-LINE.                       
031400 0510-EXIT.                                                               
031500     EXIT.                                                                
031600*                                                                         
031700 0900-CLOSE-FILES.                                                        
031800     CLOSE EVENT-MASTER-FILE                                              
031900           TOP-DEFECT-FILE.                                               
032000 0900-EXIT.                                                               
032100     EXIT.                                                                
