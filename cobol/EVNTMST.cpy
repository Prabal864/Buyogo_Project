000100****************************************************************          
000200*                                                               *         
000300*  COPYBOOK   :  EVNTMST                                       *          
000400*  DESCRIPTION:  MACHINE PRODUCTION-EVENT MASTER RECORD.  ONE  *          
000500*                ROW PER EVENT-ID.  LOADED INTO WS-EVMS-TABLE  *          
000600*                (SEE FEVTBAT/FEVSTAT/FTOPDEF WORKING-STORAGE) *          
000700*                AND MAINTAINED IN EVENT-ID SEQUENCE.          *          
000800*                                                               *         
000900*  MAINTENANCE HISTORY                                         *          
001000*    19891120  RTG  ORIGINAL LAYOUT                            *          
001100*    19940305  WBH  ADDED FACTORY-ID FOR MULTI-PLANT ROLLOUT   *          
001200*    19961012  RTG  ADDED PAYLOAD-HASH, RECEIVED-TIME - NEEDED *          
001300*                   FOR RESUBMISSION / DUPLICATE DETECTION     *          
001400*    19990226  LDM  Y2K -- EVENT-TIME/RECEIVED-TIME ALREADY    *          
001500*                   FULL 4-DIGIT-YEAR TEXT, NO CHANGE NEEDED   *          
001600****************************************************************          
001700 01  EVENT-MASTER-REC.                                                    
001800     05  EVM-EVENT-ID                PIC X(36).                           
001900     05  EVM-EVENT-TIME              PIC X(20).                           
002000     05  EVM-RECEIVED-TIME           PIC X(20).                           
002100     05  EVM-MACHINE-ID              PIC X(12).                           
002200     05  EVM-LINE-ID                 PIC X(12).                           
002300     05  EVM-FACTORY-ID              PIC X(12).                           
002400     05  EVM-DURATION-MS             PIC S9(9).                           
002500     05  EVM-DEFECT-COUNT            PIC S9(5).                           
002600     05  EVM-PAYLOAD-HASH            PIC X(64).                           
002700     05  FILLER                      PIC X(10).                           
