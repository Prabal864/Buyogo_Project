000100****************************************************************          
000200*                                                               *         
000300*  COPYBOOK   :  TOPDLIN                                       *          
000400*  DESCRIPTION:  TOP-DEFECT-LINES REPORT LINE, WRITTEN BY      *          
000500*                FTOPDEF.  ROWS ARE IN DESCENDING TOTAL-       *          
000600*                DEFECTS ORDER, AT MOST LIMIT ROWS PER RUN.    *          
000700*                                                               *         
000800*  MAINTENANCE HISTORY                                         *          
000900*    19930811  WBH  ORIGINAL LAYOUT                            *          
001000****************************************************************          
001100 01  TOP-DEFECT-LINE.                                                     
001200     05  FILLER PIC X(08) VALUE 'LINE-ID='.                               
001300     05  TDL-LINE-ID                 PIC X(12).                           
001400     05  FILLER PIC X(01) VALUE SPACE.                                    
001500     05  FILLER PIC X(14) VALUE 'TOTAL-DEFECTS='.                         
001600     05  TDL-TOTAL-DEFECTS           PIC 9(9).                            
001700     05  FILLER PIC X(01) VALUE SPACE.                                    
001800     05  FILLER PIC X(12) VALUE 'EVENT-CNT='.                             
001900     05  TDL-EVENT-COUNT             PIC 9(9).                            
002000     05  FILLER PIC X(01) VALUE SPACE.                                    
002100     05  FILLER PIC X(10) VALUE 'DFCT-PCT='.                              
002200     05  TDL-DEFECTS-PERCENT         PIC S9(7)V9(2).                      
002300     05  FILLER PIC X(13) VALUE SPACES.                                   
