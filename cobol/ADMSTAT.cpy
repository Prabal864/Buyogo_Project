000100****************************************************************          
000200*                                                               *         
000300*  COPYBOOK   :  ADMSTAT                                       *          
000400*  DESCRIPTION:  ADMIN ANALYTICS SUMMARY LINE, WRITTEN BY      *          
000500*                FADMSUM.  ONE LINE PER RUN.                   *          
000600*                                                               *         
000700*  MAINTENANCE HISTORY                                         *          
000800*    19970903  WBH  ORIGINAL LAYOUT                            *          
000900****************************************************************          
001000 01  ADMIN-STATS-LINE.                                                    
001100     05  FILLER PIC X(13) VALUE 'TOTAL-USERS='.                           
001200     05  ASL-TOTAL-USERS             PIC 9(9).                            
001300     05  FILLER PIC X(01) VALUE SPACE.                                    
001400     05  FILLER PIC X(16) VALUE 'TOTAL-PRODUCTS='.                        
001500     05  ASL-TOTAL-PRODUCTS          PIC 9(9).                            
001600     05  FILLER PIC X(01) VALUE SPACE.                                    
001700     05  FILLER PIC X(14) VALUE 'TOTAL-ORDERS='.                          
001800     05  ASL-TOTAL-ORDERS            PIC 9(9).                            
001900     05  FILLER PIC X(01) VALUE SPACE.                                    
002000     05  FILLER PIC X(15) VALUE 'TOTAL-REVENUE='.                         
002100     05  ASL-TOTAL-REVENUE           PIC S9(11)V9(2).                     
002200     05  FILLER PIC X(10) VALUE SPACES.                                   
