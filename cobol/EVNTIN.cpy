000100*****************************************************************         
000200*                                                                         
000300*   COPYBOOK   :  EVNTIN                                        *         
000400*   DESCRIPTION:  INCOMING PRODUCTION-EVENT RECORD, AS RECEIVED *         
000500*                 ON THE NIGHTLY EVENT-EXTRACT FEED FROM THE    *         
000600*                 PLANT-FLOOR COLLECTORS.  ONE RECORD PER LINE  *         
000700*                 OF THE FEED, FIXED COLUMNS.                   *         
000800*                                                                         
000900*   MAINTENANCE HISTORY                                         *         
001000*     19890714  RTG  ORIGINAL LAYOUT FOR PROJECT FACTRAK        *         
001100*     19891103  RTG  ADDED DURATION-SUPPLIED / DEFECT-SUPPLIED  *         
001200*                    FLAGS - FLOOR COLLECTORS OMIT FIELDS ON    *         
001300*                    SENSOR DROPOUT, MUST DISTINGUISH FROM 0    *         
001400*     19990226  LDM  Y2K -- NO CHANGE REQUIRED, EVENT-TIME WAS  *         
001500*                    ALREADY CARRIED AS FULL 4-DIGIT-YEAR TEXT  *         
001600*****************************************************************         
001700 01  EVENT-BATCH-REC.                                                     
001800     05  EBR-EVENT-ID                PIC X(36).                           
001900     05  EBR-EVENT-TIME              PIC X(20).                           
002000     05  EBR-MACHINE-ID              PIC X(12).                           
002100     05  EBR-LINE-ID                 PIC X(12).                           
002200     05  EBR-FACTORY-ID              PIC X(12).                           
002300     05  EBR-DURATION-SUPPLIED       PIC X(01).                           
002400         88  EBR-DURATION-SUPPLIED-YES     VALUE 'Y'.                     
002500         88  EBR-DURATION-SUPPLIED-NO      VALUE 'N'.                     
002600     05  EBR-DURATION-MS             PIC S9(9).                           
002700     05  EBR-DEFECT-SUPPLIED         PIC X(01).                           
002800         88  EBR-DEFECT-SUPPLIED-YES       VALUE 'Y'.                     
002900         88  EBR-DEFECT-SUPPLIED-NO        VALUE 'N'.                     
003000     05  EBR-DEFECT-COUNT            PIC S9(5).                           
003100     05  FILLER                      PIC X(52).                           
