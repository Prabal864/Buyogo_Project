000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     FEVTBAT.                                                 
000300 AUTHOR.         R T GAINES.                                              
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - PLANT FLOOR SYS GROUP.             
000500 DATE-WRITTEN.   11/14/89.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800*****************************************************************         
000900*                                                               *         
001000*   PROGRAM  :  FEVTBAT                                        *          
001100*   FUNCTION :  NIGHTLY EVENT-EXTRACT INGEST.  READS THE       *          
001200*               EVENT-BATCH FEED FROM THE PLANT-FLOOR           *         
001300*               COLLECTORS, VALIDATES EACH RECORD, AND POSTS    *         
001400*               ACCEPTED / UPDATED EVENTS TO THE EVENT MASTER.  *         
001500*               PRODUCES THE INGESTION SUMMARY AND REJECTION    *         
001600*               LOG.  THE MASTER IS NEVER UPDATED IN PLACE -    *         
001700*               A NEW GENERATION IS WRITTEN EACH RUN.           *         
001800*                                                              *          
001900*   INPUT    :  EVENT-BATCH-FILE     (LINE SEQUENTIAL)          *         
002000*               EVENT-MASTER-FILE-IN (LINE SEQUENTIAL, SORTED   *         
002100*                                     ASCENDING BY EVENT-ID)   *          
002200*   OUTPUT   :  EVENT-MASTER-FILE-OUT (NEW GENERATION)          *         
002300*               EVENT-SUMMARY-FILE    (LINE SEQUENTIAL)         *         
002400*                                                              *          
002500*   CHANGE LOG                                                  *         
002600*     11/14/89  RTG  CR-3312  ORIGINAL PROGRAM - INGEST TO      *         
002700*                              FLAT EVENT MASTER, ACCEPT/REJECT *         
002800*                              COUNTS ONLY, NO DEDUPE LOGIC     *         
002900*     03/02/91  RTG  PR-0409  ADDED INVALID-DURATION AND        *         
003000*                              FUTURE-EVENT-TIME EDITS PER      *         
003100*                              PLANT QA REQUEST                 *         
003200*     09/18/93  WBH  PR-1140  MULTI-PLANT ROLLOUT - CARRY       *         
003300*                              FACTORY-ID THROUGH TO MASTER     *         
003400*     07/22/96  RTG  CR-4471  ADDED PAYLOAD-HASH AND DEDUPE-OR- *         
003500*                              UPDATE LOGIC - COLLECTORS NOW    *         
003600*                              RESEND ON EVERY POLL CYCLE,      *         
003700*                              CAUSING DUPLICATE ROWS ON MASTER *         
003800*     02/26/99  LDM  Y2K-071  Y2K REMEDIATION - EVENT-TIME AND  *         
003900*                              RECEIVED-TIME WERE ALREADY FULL  *         
004000*                              4-DIGIT-YEAR TEXT.  WIDENED THE  *         
004100*                              RUN-DATE ACCEPT TO YYYYMMDD SO   *         
004200*                              THE FUTURE-TIME EDIT COMPARES    *         
004300*                              CORRECTLY PAST 12/31/99          *         
004400*     04/03/01  WBH  TKT-8814 CORRECTED DEDUPE TIE-BREAK - A    *         
004500*                              REPLAY WITH THE SAME RECEIVED-   *         
004600*                              TIME AS THE STORED ROW MUST NOT  *         
004700*                              REPLACE IT                       *         
004800*     10/09/03  RTG  TKT-9902 REJECTION LOG NOW CARRIES THE     *         
004900*                              PROCESSING-ERROR DETAIL TEXT     *         
005000*                              INSTEAD OF A BARE CODE           *         
005100*     03/17/04  RTG  TKT-9971 THE PROCESSING-ERROR TEXT ADDED   *         
005200*                              UNDER TKT-9902 HAD NO PRODUCER - *         
005300*                              EVENT MASTER TABLE NOW GUARDS    *         
005400*                              ITS 20000-ROW CAPACITY AND FILES *         
005500*                              A PROCESSING-ERROR REJECTION     *         
005600*                              WHEN THE TABLE IS FULL INSTEAD   *         
005700*                              OF ABENDING ON THE OCCURS BOUND  *         
005800*     03/17/04  RTG  TKT-9971 EOF SWITCHES AND EVENT-TABLE      *         
005900*                              SEARCH SUBSCRIPTS RECAST AS      *         
006000*                              77-LEVEL ITEMS PER GROUP         *         
006100*                              STANDARDS - NO LOGIC CHANGE      *         
006200*     04/02/04  RTG  TKT-9017 EVNTMST COPYBOOK WAS SITTING IN   *         
006300*                              WORKING-STORAGE UNUSED - MOVED   *         
006400*                              IT TO REDEFINE THE EVMSTRI FD    *         
006500*                              BUFFER SO 0210 LOADS THE TABLE   *         
006600*                              FROM EVM-* FIELDS INSTEAD OF     *         
006700*                              HARD-CODED SUBSTRING OFFSETS -   *         
006800*                              ALSO DROPPED WS-ERROR-TEXT,      *         
006900*                              NEVER WIRED UP AFTER TKT-9902    *         
007000*****************************************************************         
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300 SOURCE-COMPUTER. IBM-370.                                                
007400 OBJECT-COMPUTER. IBM-370.                                                
007500 SPECIAL-NAMES.                                                           
007600     C01 IS TOP-OF-FORM.                                                  
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900     SELECT EVENT-BATCH-FILE ASSIGN TO EVBATCH                            
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS WS-EVBATCH-STATUS.                                
008200     SELECT EVENT-MASTER-FILE-IN ASSIGN TO EVMSTRI                        
008300         ORGANIZATION IS LINE SEQUENTIAL                                  
008400         FILE STATUS IS WS-EVMSTR-IN-STATUS.                              
008500     SELECT EVENT-MASTER-FILE-OUT ASSIGN TO EVMSTRO                       
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS WS-EVMSTR-OUT-STATUS.                             
008800     SELECT EVENT-SUMMARY-FILE ASSIGN TO EVSUMRPT                         
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS WS-EVSUM-STATUS.                                  
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300 FD  EVENT-BATCH-FILE                                                     
009400     RECORDING MODE IS F.                                                 
009500 COPY EVNTIN.                                                             
009600 FD  EVENT-MASTER-FILE-IN                                                 
009700     RECORDING MODE IS F.                                                 
009800 01  EVENT-MASTER-IN-REC          PIC X(200).                             
009900 COPY EVNTMST REPLACING                                                   
010000     ==EVENT-MASTER-REC== BY                                              
010100     ==EVENT-MASTER-REC REDEFINES EVENT-MASTER-IN-REC==.                  
010200 FD  EVENT-MASTER-FILE-OUT                                                
010300     RECORDING MODE IS F.                                                 
010400 01  EVENT-MASTER-OUT-REC         PIC X(200).                             
010500 FD  EVENT-SUMMARY-FILE                                                   
010600     RECORDING MODE IS F.                                                 
010700 01  EVENT-SUMMARY-REC            PIC X(89).                              
010800 WORKING-STORAGE SECTION.                                                 
010900*****************************************************************         
011000*    FILE STATUS AND SWITCHES                                  *          
011100*****************************************************************         
011200 01  WS-FILE-STATUSES.                                                    
011300     05  WS-EVBATCH-STATUS           PIC X(02) VALUE SPACES.              
011400         88  EVBATCH-OK                    VALUE '00'.                    
011500         88  EVBATCH-EOF                   VALUE '10'.                    
011600     05  WS-EVMSTR-IN-STATUS         PIC X(02) VALUE SPACES.              
011700         88  EVMSTR-IN-OK                  VALUE '00'.                    
011800         88  EVMSTR-IN-EOF                 VALUE '10'.                    
011900     05  WS-EVMSTR-OUT-STATUS        PIC X(02) VALUE SPACES.              
012000         88  EVMSTR-OUT-OK                 VALUE '00'.                    
012100     05  WS-EVSUM-STATUS             PIC X(02) VALUE SPACES.              
012200         88  EVSUM-OK                      VALUE '00'.                    
012300 77  WS-EVBATCH-EOF-SW               PIC X(01) VALUE 'N'.                 
012400     88  EVBATCH-AT-EOF                     VALUE 'Y'.                    
012500 77  WS-EVMSTR-IN-EOF-SW             PIC X(01) VALUE 'N'.                 
012600     88  EVMSTR-IN-AT-EOF                   VALUE 'Y'.                    
012700 77  WS-PROC-ERROR-SW                PIC X(01) VALUE 'N'.                 
012800     88  WS-PROC-ERROR-OCCURRED             VALUE 'Y'.                    
012900 01  WS-SWITCHES.                                                         
013000     05  WS-RECORD-FOUND-SW          PIC X(01) VALUE 'N'.                 
013100         88  WS-RECORD-WAS-FOUND           VALUE 'Y'.                     
013200     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.                 
013300         88  WS-RECORD-IS-VALID            VALUE 'Y'.                     
013400     05  WS-REPLACE-SW               PIC X(01) VALUE 'N'.                 
013500         88  WS-REPLACE-MASTER-ROW          VALUE 'Y'.                    
013600 01  WS-REASON-CODE                  PIC X(30) VALUE SPACES.              
013700*****************************************************************         
013800*    RUN-DATE / FUTURE-TIME CUTOFF WORK AREA                   *          
013900*****************************************************************         
014000 01  WS-TODAY-DATE.                                                       
014100     05  WS-TODAY-YYYY               PIC 9(04).                           
014200     05  WS-TODAY-MM                 PIC 9(02).                           
014300     05  WS-TODAY-DD                 PIC 9(02).                           
014400 01  WS-TODAY-TIME.                                                       
014500     05  WS-TODAY-HH                 PIC 9(02).                           
014600     05  WS-TODAY-MI                 PIC 9(02).                           
014700     05  WS-TODAY-SS                 PIC 9(02).                           
014800     05  WS-TODAY-HS                 PIC 9(02).                           
014900 01  WS-RUN-TIMESTAMP                PIC X(20).                           
015000 01  WS-CUTOFF-PARTS.                                                     
015100     05  WS-CUT-YYYY                 PIC 9(04) COMP.                      
015200     05  WS-CUT-MM                   PIC 9(02) COMP.                      
015300     05  WS-CUT-DD                   PIC 9(02) COMP.                      
015400     05  WS-CUT-HH                   PIC 9(02) COMP.                      
015500     05  WS-CUT-MI                   PIC 9(02) COMP.                      
015600     05  WS-CUT-SS                   PIC 9(02) COMP.                      
015700 01  WS-CUTOFF-TIMESTAMP             PIC X(20).                           
015800 01  WS-DAYS-IN-MONTH-DATA.                                               
015900     05  FILLER                      PIC 9(02) VALUE 31.                  
016000     05  FILLER                      PIC 9(02) VALUE 28.                  
016100     05  FILLER                      PIC 9(02) VALUE 31.                  
016200     05  FILLER                      PIC 9(02) VALUE 30.                  
016300     05  FILLER                      PIC 9(02) VALUE 31.                  
016400     05  FILLER                      PIC 9(02) VALUE 30.                  
016500     05  FILLER                      PIC 9(02) VALUE 31.                  
016600     05  FILLER                      PIC 9(02) VALUE 31.                  
016700     05  FILLER                      PIC 9(02) VALUE 30.                  
016800     05  FILLER                      PIC 9(02) VALUE 31.                  
016900     05  FILLER                      PIC 9(02) VALUE 30.                  
017000     05  FILLER                      PIC 9(02) VALUE 31.                  
017100*    NOTE - TABLE DOES NOT ADJUST FEBRUARY FOR LEAP YEARS.  THE           
017200*    15-MINUTE FUTURE-TIME TOLERANCE MAKES A MISS ACROSS A LEAP           
017300*    DAY BOUNDARY A DAY-END-OF-MONTH EDGE CASE ONLY.                      
017400 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-DATA.                    
017500     05  WS-DIM-ENTRY                PIC 9(02) OCCURS 12 TIMES.           
017600*****************************************************************         
017700*    IN-MEMORY EVENT MASTER TABLE - LOADED FROM EVMSTRI,        *         
017800*    KEPT IN EVENT-ID SEQUENCE, REWRITTEN TO EVMSTRO AT EOJ.    *         
017900*****************************************************************         
018000 01  WS-EVM-CONTROLS.                                                     
018100     05  WS-EVM-COUNT                PIC S9(08) COMP VALUE 0.             
018200     05  WS-EVM-MAX-COUNT            PIC S9(08) COMP VALUE 20000.         
018300 77  WS-EVM-SUB                      PIC S9(08) COMP.                     
018400 77  WS-EVM-LOW                      PIC S9(08) COMP.                     
018500 77  WS-EVM-HIGH                     PIC S9(08) COMP.                     
018600 77  WS-EVM-MID                      PIC S9(08) COMP.                     
018700 77  WS-EVM-INSERT-AT                PIC S9(08) COMP.                     
018800 01  WS-EVM-TABLE.                                                        
018900     05  WS-EVM-ENTRY OCCURS 0 TO 20000 TIMES                             
019000             DEPENDING ON WS-EVM-COUNT.                                   
019100         10  WS-EVM-EVENT-ID             PIC X(36).                       
019200         10  WS-EVM-EVENT-TIME           PIC X(20).                       
019300         10  WS-EVM-RECEIVED-TIME        PIC X(20).                       
019400         10  WS-EVM-MACHINE-ID           PIC X(12).                       
019500         10  WS-EVM-LINE-ID              PIC X(12).                       
019600         10  WS-EVM-FACTORY-ID           PIC X(12).                       
019700         10  WS-EVM-DURATION-MS          PIC S9(09).                      
019800         10  WS-EVM-DEFECT-COUNT         PIC S9(05).                      
019900         10  WS-EVM-PAYLOAD-HASH         PIC X(64).                       
020000*****************************************************************         
020100*    PAYLOAD-FINGERPRINT WORK AREA                              *         
020200*****************************************************************         
020300 01  WS-HASH-INPUT.                                                       
020400     05  WS-HASH-IN-EVENT-TIME       PIC X(20).                           
020500     05  WS-HASH-IN-MACHINE-ID       PIC X(12).                           
020600     05  WS-HASH-IN-LINE-ID          PIC X(12).                           
020700     05  WS-HASH-IN-FACTORY-ID       PIC X(12).                           
020800     05  WS-HASH-IN-DURATION         PIC 9(09).                           
020900     05  WS-HASH-IN-DEFECT           PIC S9(05).                          
021000 01  WS-HASH-INPUT-CHARS REDEFINES WS-HASH-INPUT.                         
021100     05  WS-HASH-CHAR                PIC X(01) OCCURS 70 TIMES.           
021200 01  WS-HASH-ALPHABET-DATA.                                               
021300     05  FILLER                      PIC X(41) VALUE                      
021400         '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-:.+ '.                     
021500 01  WS-HASH-ALPHABET REDEFINES WS-HASH-ALPHABET-DATA.                    
021600     05  WS-HASH-ALPHA-CHAR          PIC X(01) OCCURS 41 TIMES.           
021700 01  WS-HASH-ACCUMULATORS.                                                
021800     05  WS-HASH-ACCUM-1             PIC 9(09) COMP-3 VALUE 0.            
021900     05  WS-HASH-ACCUM-2             PIC 9(09) COMP-3 VALUE 0.            
022000     05  WS-HASH-TEMP-1              PIC 9(11) COMP-3.                    
022100     05  WS-HASH-TEMP-2              PIC 9(11) COMP-3.                    
022200     05  WS-HASH-QUOT                PIC 9(11) COMP-3.                    
022300     05  WS-HASH-MODULUS-1           PIC 9(09) COMP-3                     
022400             VALUE 999999937.                                             
022500     05  WS-HASH-MODULUS-2           PIC 9(09) COMP-3                     
022600             VALUE 999999733.                                             
022700     05  WS-HASH-CHAR-SUB            PIC S9(04) COMP.                     
022800     05  WS-HASH-ALPHA-SUB           PIC S9(04) COMP.                     
022900     05  WS-HASH-CHAR-POS            PIC S9(04) COMP.                     
023000 01  WS-HASH-DIGEST.                                                      
023100     05  WS-HASH-DIGEST-1            PIC 9(09).                           
023200     05  WS-HASH-DIGEST-2            PIC 9(09).                           
023300     05  FILLER                      PIC X(46) VALUE ALL '0'.             
023400 01  WS-NEW-HASH                     PIC X(64).                           
023500*****************************************************************         
023600*    REPORT COUNTERS                                           *          
023700*****************************************************************         
023800 01  WS-REPORT-TOTALS.                                                    
023900     05  WS-ACCEPTED-CNT             PIC S9(07) COMP-3 VALUE 0.           
024000     05  WS-DEDUPED-CNT              PIC S9(07) COMP-3 VALUE 0.           
024100     05  WS-UPDATED-CNT              PIC S9(07) COMP-3 VALUE 0.           
024200     05  WS-REJECTED-CNT             PIC S9(07) COMP-3 VALUE 0.           
024300 COPY EVNTSUM.                                                            
024400 PROCEDURE DIVISION.                                                      
024500*****************************************************************         
024600 0000-MAIN-PROCESS.                                                       
024700     PERFORM 0100-INITIALIZE          THRU 0100-EXIT.                     
024800     PERFORM 0150-OPEN-FILES          THRU 0150-EXIT.                     
024900     PERFORM 0200-LOAD-EVENT-MASTER   THRU 0200-EXIT.                     
025000     PERFORM 0250-READ-EVENT-BATCH    THRU 0250-EXIT.                     
025100     PERFORM 0300-PROCESS-ONE-EVENT   THRU 0300-EXIT                      
025200             UNTIL EVBATCH-AT-EOF.                                        
025300     PERFORM 0800-WRITE-NEW-MASTER    THRU 0800-EXIT.                     
025400     PERFORM 0850-WRITE-SUMMARY       THRU 0850-EXIT.                     
025500     PERFORM 0900-CLOSE-FILES         THRU 0900-EXIT.                     
025600     GOBACK.                                                              
025700 0000-EXIT.                                                               
025800     EXIT.                                                                
025900*                                                                         
026000 0100-INITIALIZE.                                                         
026100     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
026200     ACCEPT WS-TODAY-TIME FROM TIME.                                      
026300     STRING WS-TODAY-YYYY '-' WS-TODAY-MM '-' WS-TODAY-DD                 
026400             'T' WS-TODAY-HH ':' WS-TODAY-MI ':' WS-TODAY-SS              
026500             'Z' DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP.                 
026600     MOVE WS-TODAY-YYYY TO WS-CUT-YYYY.                                   
026700     MOVE WS-TODAY-MM   TO WS-CUT-MM.                                     
026800     MOVE WS-TODAY-DD   TO WS-CUT-DD.                                     
026900     MOVE WS-TODAY-HH   TO WS-CUT-HH.                                     
027000     MOVE WS-TODAY-SS   TO WS-CUT-SS.                                     
027100     COMPUTE WS-CUT-MI = WS-TODAY-MI + 15.                                
027200     IF WS-CUT-MI >= 60                                                   
027300         SUBTRACT 60 FROM WS-CUT-MI                                       
027400         ADD 1 TO WS-CUT-HH                                               
027500     END-IF.                                                              
027600     IF WS-CUT-HH >= 24                                                   
027700         SUBTRACT 24 FROM WS-CUT-HH                                       
027800         ADD 1 TO WS-CUT-DD                                               
027900     END-IF.                                                              
028000     IF WS-CUT-DD > WS-DIM-ENTRY(WS-CUT-MM)                               
028100         SUBTRACT WS-DIM-ENTRY(WS-CUT-MM) FROM WS-CUT-DD                  
028200         ADD 1 TO WS-CUT-MM                                               
028300     END-IF.                                                              
028400     IF WS-CUT-MM > 12                                                    
028500         SUBTRACT 12 FROM WS-CUT-MM                                       
028600         ADD 1 TO WS-CUT-YYYY                                             
028700     END-IF.                                                              
028800     STRING WS-CUT-YYYY '-' WS-CUT-MM '-' WS-CUT-DD                       
028900             'T' WS-CUT-HH ':' WS-CUT-MI ':' WS-CUT-SS                    
029000             'Z' DELIMITED BY SIZE INTO WS-CUTOFF-TIMESTAMP.              
029100 0100-EXIT.                                                               
029200     EXIT.                                                                
029300*                                                                         
029400 0150-OPEN-FILES.                                                         
029500     OPEN INPUT  EVENT-BATCH-FILE                                         
029600                 EVENT-MASTER-FILE-IN.                                    
029700     OPEN OUTPUT EVENT-MASTER-FILE-OUT                                    
029800                 EVENT-SUMMARY-FILE.                                      
029900     IF NOT EVBATCH-OK                                                    
030000         DISPLAY 'FEVTBAT - EVBATCH OPEN ERROR '                          
030100                 WS-EVBATCH-STATUS                                        
030200         MOVE 16 TO RETURN-CODE                                           
030300         GOBACK                                                           
030400     END-IF.                                                              
030500     IF NOT EVMSTR-IN-OK                                                  
030600         DISPLAY 'FEVTBAT - EVMSTRI OPEN ERROR '                          
030700                 WS-EVMSTR-IN-STATUS                                      
030800         MOVE 16 TO RETURN-CODE                                           
030900         GOBACK                                                           
031000     END-IF.                                                              
031100 0150-EXIT.                                                               
031200     EXIT.                                                                
031300*                                                                         
031400 0200-LOAD-EVENT-MASTER.                                                  
031500     READ EVENT-MASTER-FILE-IN                                            
031600         AT END MOVE 'Y' TO WS-EVMSTR-IN-EOF-SW                           
031700     END-READ.                                                            
031800     PERFORM 0210-LOAD-ONE-MASTER-REC THRU 0210-EXIT                      
031900         UNTIL EVMSTR-IN-AT-EOF.                                          
032000     CLOSE EVENT-MASTER-FILE-IN.                                          
032100 0200-EXIT.                                                               
032200     EXIT.                                                                
032300*                                                                         
032400 0210-LOAD-ONE-MASTER-REC.                                                
032500     ADD 1 TO WS-EVM-COUNT.                                               
032600     MOVE EVM-EVENT-ID      TO WS-EVM-EVENT-ID(WS-EVM-COUNT).             
032700     MOVE EVM-EVENT-TIME    TO WS-EVM-EVENT-TIME(WS-EVM-COUNT).           
032800     MOVE EVM-RECEIVED-TIME                                               
032900             TO WS-EVM-RECEIVED-TIME(WS-EVM-COUNT).                       
033000     MOVE EVM-MACHINE-ID    TO WS-EVM-MACHINE-ID(WS-EVM-COUNT).           
033100     MOVE EVM-LINE-ID       TO WS-EVM-LINE-ID(WS-EVM-COUNT).              
033200     MOVE EVM-FACTORY-ID    TO WS-EVM-FACTORY-ID(WS-EVM-COUNT).           
033300     MOVE EVM-DURATION-MS   TO WS-EVM-DURATION-MS(WS-EVM-COUNT).          
033400     MOVE EVM-DEFECT-COUNT  TO WS-EVM-DEFECT-COUNT(WS-EVM-COUNT).         
033500     MOVE EVM-PAYLOAD-HASH  TO WS-EVM-PAYLOAD-HASH(WS-EVM-COUNT).         
033600     READ EVENT-MASTER-FILE-IN                                            
033700         AT END MOVE 'Y' TO WS-EVMSTR-IN-EOF-SW                           
033800     END-READ.                                                            
033900 0210-EXIT.                                                               
034000     EXIT.                                                                
034100*                                                                         
034200 0250-READ-EVENT-BATCH.                                                   
034300     READ EVENT-BATCH-FILE                                                
034400         AT END MOVE 'Y' TO WS-EVBATCH-EOF-SW                             
034500     END-READ.                                                            
034600 0250-EXIT.                                                               
034700     EXIT.                                                                
034800*                                                                         
034900 0300-PROCESS-ONE-EVENT.                                                  
035000     MOVE 'Y' TO WS-VALID-SW.                                             
035100     MOVE 'N' TO WS-PROC-ERROR-SW.                                        
035200     MOVE SPACES TO WS-REASON-CODE.                                       
035300     PERFORM 0350-VALIDATE-EVENT THRU 0350-EXIT.                          
035400     IF WS-RECORD-IS-VALID                                                
035500         PERFORM 0400-CALC-PAYLOAD-HASH THRU 0400-EXIT                    
035600         PERFORM 0450-LOOKUP-AND-POST   THRU 0450-EXIT                    
035700         IF WS-PROC-ERROR-OCCURRED                                        
035800             ADD 1 TO WS-REJECTED-CNT                                     
035900             PERFORM 0500-WRITE-REJECTION THRU 0500-EXIT                  
036000         END-IF                                                           
036100     ELSE                                                                 
036200         ADD 1 TO WS-REJECTED-CNT                                         
036300         PERFORM 0500-WRITE-REJECTION THRU 0500-EXIT                      
036400     END-IF.                                                              
036500     PERFORM 0250-READ-EVENT-BATCH THRU 0250-EXIT.                        
036600 0300-EXIT.                                                               
036700     EXIT.                                                                
036800*                                                                         
036900 0350-VALIDATE-EVENT.                                                     
037000     IF EBR-EVENT-ID = SPACES                                             
037100         MOVE 'MISSING_EVENT_ID' TO WS-REASON-CODE                        
037200         MOVE 'N' TO WS-VALID-SW                                          
037300         GO TO 0350-EXIT                                                  
037400     END-IF.                                                              
037500     IF EBR-EVENT-TIME = SPACES                                           
037600         MOVE 'MISSING_EVENT_TIME' TO WS-REASON-CODE                      
037700         MOVE 'N' TO WS-VALID-SW                                          
037800         GO TO 0350-EXIT                                                  
037900     END-IF.                                                              
038000     IF EBR-MACHINE-ID = SPACES                                           
038100         MOVE 'MISSING_MACHINE_ID' TO WS-REASON-CODE                      
038200         MOVE 'N' TO WS-VALID-SW                                          
038300         GO TO 0350-EXIT                                                  
038400     END-IF.                                                              
038500     IF EBR-DURATION-SUPPLIED-NO                                          
038600         MOVE 'MISSING_DURATION' TO WS-REASON-CODE                        
038700         MOVE 'N' TO WS-VALID-SW                                          
038800         GO TO 0350-EXIT                                                  
038900     END-IF.                                                              
039000     IF EBR-DEFECT-SUPPLIED-NO                                            
039100         MOVE 'MISSING_DEFECT_COUNT' TO WS-REASON-CODE                    
039200         MOVE 'N' TO WS-VALID-SW                                          
039300         GO TO 0350-EXIT                                                  
039400     END-IF.                                                              
039500     IF EBR-DURATION-MS < 0 OR EBR-DURATION-MS > 21600000                 
039600         MOVE 'INVALID_DURATION' TO WS-REASON-CODE                        
039700         MOVE 'N' TO WS-VALID-SW                                          
039800         GO TO 0350-EXIT                                                  
039900     END-IF.                                                              
040000     IF EBR-EVENT-TIME > WS-CUTOFF-TIMESTAMP                              
040100         MOVE 'FUTURE_EVENT_TIME' TO WS-REASON-CODE                       
040200         MOVE 'N' TO WS-VALID-SW                                          
040300         GO TO 0350-EXIT                                                  
040400     END-IF.                                                              
040500 0350-EXIT.                                                               
040600     EXIT.                                                                
040700*                                                                         
040800 0400-CALC-PAYLOAD-HASH.                                                  
040900     MOVE EBR-EVENT-TIME    TO WS-HASH-IN-EVENT-TIME.                     
041000     MOVE EBR-MACHINE-ID    TO WS-HASH-IN-MACHINE-ID.                     
041100     MOVE EBR-LINE-ID       TO WS-HASH-IN-LINE-ID.                        
041200     MOVE EBR-FACTORY-ID    TO WS-HASH-IN-FACTORY-ID.                     
041300     MOVE EBR-DURATION-MS   TO WS-HASH-IN-DURATION.                       
041400     MOVE EBR-DEFECT-COUNT  TO WS-HASH-IN-DEFECT.                         
041500     MOVE 0 TO WS-HASH-ACCUM-1, WS-HASH-ACCUM-2.                          
041600     PERFORM 0410-HASH-ONE-CHAR THRU 0410-EXIT                            
041700         VARYING WS-HASH-CHAR-SUB FROM 1 BY 1                             
041800             UNTIL WS-HASH-CHAR-SUB > 70.                                 
041900     MOVE WS-HASH-ACCUM-1 TO WS-HASH-DIGEST-1.                            
042000     MOVE WS-HASH-ACCUM-2 TO WS-HASH-DIGEST-2.                            
042100     MOVE WS-HASH-DIGEST  TO WS-NEW-HASH.                                 
042200 0400-EXIT.                                                               
042300     EXIT.                                                                
042400*                                                                         
042500 0410-HASH-ONE-CHAR.                                                      
042600     MOVE 0 TO WS-HASH-CHAR-POS.                                          
042700     PERFORM 0415-FIND-ALPHA-POS THRU 0415-EXIT                           
042800         VARYING WS-HASH-ALPHA-SUB FROM 1 BY 1                            
042900             UNTIL WS-HASH-ALPHA-SUB > 41.                                
043000     COMPUTE WS-HASH-TEMP-1 =                                             
043100             (WS-HASH-ACCUM-1 * 41) + WS-HASH-CHAR-POS.                   
043200     DIVIDE WS-HASH-TEMP-1 BY WS-HASH-MODULUS-1                           
043300             GIVING WS-HASH-QUOT                                          
043400             REMAINDER WS-HASH-ACCUM-1.                                   
043500     COMPUTE WS-HASH-TEMP-2 =                                             
043600             (WS-HASH-ACCUM-2 * 37) + WS-HASH-CHAR-POS.                   
043700     DIVIDE WS-HASH-TEMP-2 BY WS-HASH-MODULUS-2                           
043800             GIVING WS-HASH-QUOT                                          
043900             REMAINDER WS-HASH-ACCUM-2.                                   
044000 0410-EXIT.                                                               
044100     EXIT.                                                                
044200*                                                                         
044300 0415-FIND-ALPHA-POS.                                                     
044400     IF WS-HASH-CHAR(WS-HASH-CHAR-SUB) =                                  
044500             WS-HASH-ALPHA-CHAR(WS-HASH-ALPHA-SUB)                        
044600         MOVE WS-HASH-ALPHA-SUB TO WS-HASH-CHAR-POS                       
044700         MOVE 42 TO WS-HASH-ALPHA-SUB                                     
044800     END-IF.                                                              
044900 0415-EXIT.                                                               
045000     EXIT.                                                                
045100*                                                                         
045200 0450-LOOKUP-AND-POST.                                                    
045300     PERFORM 0470-FIND-EVENT-IN-TABLE THRU 0470-EXIT.                     
045400     IF WS-RECORD-WAS-FOUND                                               
045500         IF WS-NEW-HASH = WS-EVM-PAYLOAD-HASH(WS-EVM-SUB)                 
045600             ADD 1 TO WS-DEDUPED-CNT                                      
045700         ELSE                                                             
045800             IF WS-RUN-TIMESTAMP >                                        
045900                     WS-EVM-RECEIVED-TIME(WS-EVM-SUB)                     
046000                 MOVE EBR-EVENT-TIME  TO                                  
046100                         WS-EVM-EVENT-TIME(WS-EVM-SUB)                    
046200                 MOVE WS-RUN-TIMESTAMP TO                                 
046300                         WS-EVM-RECEIVED-TIME(WS-EVM-SUB)                 
046400                 MOVE EBR-MACHINE-ID  TO                                  
046500                         WS-EVM-MACHINE-ID(WS-EVM-SUB)                    
046600                 MOVE EBR-LINE-ID     TO                                  
046700                         WS-EVM-LINE-ID(WS-EVM-SUB)                       
046800                 MOVE EBR-FACTORY-ID  TO                                  
046900                         WS-EVM-FACTORY-ID(WS-EVM-SUB)                    
047000                 MOVE EBR-DURATION-MS TO                                  
047100                         WS-EVM-DURATION-MS(WS-EVM-SUB)                   
047200                 MOVE EBR-DEFECT-COUNT TO                                 
047300                         WS-EVM-DEFECT-COUNT(WS-EVM-SUB)                  
047400                 MOVE WS-NEW-HASH     TO                                  
047500                         WS-EVM-PAYLOAD-HASH(WS-EVM-SUB)                  
047600                 ADD 1 TO WS-UPDATED-CNT                                  
047700             ELSE                                                         
047800                 ADD 1 TO WS-DEDUPED-CNT                                  
047900             END-IF                                                       
048000         END-IF                                                           
048100     ELSE                                                                 
048200         IF WS-EVM-COUNT >= WS-EVM-MAX-COUNT                              
048300             MOVE 'Y' TO WS-PROC-ERROR-SW                                 
048400             MOVE 'PROCESSING_ERROR: TABLE FULL'                          
048500                     TO WS-REASON-CODE                                    
048600         ELSE                                                             
048700             PERFORM 0480-INSERT-EVENT-IN-TABLE THRU 0480-EXIT            
048800             ADD 1 TO WS-ACCEPTED-CNT                                     
048900         END-IF                                                           
049000     END-IF.                                                              
049100 0450-EXIT.                                                               
049200     EXIT.                                                                
049300*                                                                         
049400 0470-FIND-EVENT-IN-TABLE.                                                
049500     MOVE 'N' TO WS-RECORD-FOUND-SW.                                      
049600     MOVE 1 TO WS-EVM-LOW.                                                
049700     MOVE WS-EVM-COUNT TO WS-EVM-HIGH.                                    
049800     MOVE WS-EVM-COUNT TO WS-EVM-SUB.                                     
049900     ADD 1 TO WS-EVM-SUB.                                                 
050000     MOVE WS-EVM-SUB TO WS-EVM-INSERT-AT.                                 
050100     PERFORM 0472-PROBE-MIDPOINT THRU 0472-EXIT                           
050200         UNTIL WS-EVM-LOW > WS-EVM-HIGH.                                  
050300 0470-EXIT.                                                               
050400     EXIT.                                                                
050500*                                                                         
050600 0472-PROBE-MIDPOINT.                                                     
050700     COMPUTE WS-EVM-MID =                                                 
050800             (WS-EVM-LOW + WS-EVM-HIGH) / 2.                              
050900     IF WS-EVM-EVENT-ID(WS-EVM-MID) = EBR-EVENT-ID                        
051000         MOVE 'Y' TO WS-RECORD-FOUND-SW                                   
051100         MOVE WS-EVM-MID TO WS-EVM-SUB                                    
051200         MOVE WS-EVM-HIGH TO WS-EVM-LOW                                   
051300         SUBTRACT 1 FROM WS-EVM-LOW                                       
051400     ELSE                                                                 
051500         IF WS-EVM-EVENT-ID(WS-EVM-MID) < EBR-EVENT-ID                    
051600             COMPUTE WS-EVM-LOW = WS-EVM-MID + 1                          
051700             MOVE WS-EVM-LOW TO WS-EVM-INSERT-AT                          
051800         ELSE                                                             
051900             COMPUTE WS-EVM-HIGH = WS-EVM-MID - 1                         
052000             MOVE WS-EVM-MID TO WS-EVM-INSERT-AT                          
052100         END-IF                                                           
052200     END-IF.                                                              
052300 0472-EXIT.                                                               
052400     EXIT.                                                                
052500*                                                                         
052600 0480-INSERT-EVENT-IN-TABLE.                                              
052700     ADD 1 TO WS-EVM-COUNT.                                               
052800     PERFORM 0482-SHIFT-ONE-ENTRY THRU 0482-EXIT                          
052900         VARYING WS-EVM-SUB FROM WS-EVM-COUNT BY -1                       
053000             UNTIL WS-EVM-SUB <= WS-EVM-INSERT-AT.                        
053100     MOVE EBR-EVENT-ID     TO                                             
053200             WS-EVM-EVENT-ID(WS-EVM-INSERT-AT).                           
053300     MOVE EBR-EVENT-TIME   TO                                             
053400             WS-EVM-EVENT-TIME(WS-EVM-INSERT-AT).                         
053500     MOVE WS-RUN-TIMESTAMP TO                                             
053600             WS-EVM-RECEIVED-TIME(WS-EVM-INSERT-AT).                      
053700     MOVE EBR-MACHINE-ID   TO                                             
053800             WS-EVM-MACHINE-ID(WS-EVM-INSERT-AT).                         
053900     MOVE EBR-LINE-ID      TO                                             
054000             WS-EVM-LINE-ID(WS-EVM-INSERT-AT).                            
054100     MOVE EBR-FACTORY-ID   TO                                             
054200             WS-EVM-FACTORY-ID(WS-EVM-INSERT-AT).                         
054300     MOVE EBR-DURATION-MS  TO                                             
054400             WS-EVM-DURATION-MS(WS-EVM-INSERT-AT).                        
054500     MOVE EBR-DEFECT-COUNT TO                                             
054600             WS-EVM-DEFECT-COUNT(WS-EVM-INSERT-AT).                       
054700     MOVE WS-NEW-HASH      TO                                             
054800             WS-EVM-PAYLOAD-HASH(WS-EVM-INSERT-AT).                       
054900 0480-EXIT.                                                               
055000     EXIT.                                                                
055100*                                                                         
055200 0482-SHIFT-ONE-ENTRY.                                                    
055300     MOVE WS-EVM-ENTRY(WS-EVM-SUB - 1)                                    
055400             TO WS-EVM-ENTRY(WS-EVM-SUB).                                 
055500 0482-EXIT.                                                               
055600     EXIT.                                                                
055700*                                                                         
055800 0500-WRITE-REJECTION.                                                    
055900     MOVE SPACES TO EVENT-SUMMARY-REC.                                    
056000     MOVE EBR-EVENT-ID    TO ERL-EVENT-ID.                                
056100     MOVE WS-REASON-CODE  TO ERL-REASON.                                  
056200     WRITE EVENT-SUMMARY-REC FROM EVT-REJECT-LINE.                        
056300 0500-EXIT.                                                               
056400     EXIT.                                                                
056500*                                                                         
056600 0800-WRITE-NEW-MASTER.                                                   
056700     PERFORM 0810-WRITE-ONE-MASTER-REC THRU 0810-EXIT                     
056800         VARYING WS-EVM-SUB FROM 1 BY 1                                   
056900             UNTIL WS-EVM-SUB > WS-EVM-COUNT.                             
057000 0800-EXIT.                                                               
057100     EXIT.                                                                
057200*                                                                         
057300 0810-WRITE-ONE-MASTER-REC.                                               
057400     MOVE SPACES TO EVENT-MASTER-OUT-REC.                                 
057500     STRING WS-EVM-EVENT-ID(WS-EVM-SUB)                                   
057600             WS-EVM-EVENT-TIME(WS-EVM-SUB)                                
057700             WS-EVM-RECEIVED-TIME(WS-EVM-SUB)                             
057800             WS-EVM-MACHINE-ID(WS-EVM-SUB)                                
057900             WS-EVM-LINE-ID(WS-EVM-SUB)                                   
058000             WS-EVM-FACTORY-ID(WS-EVM-SUB)                                
058100             DELIMITED BY SIZE INTO EVENT-MASTER-OUT-REC                  
058200     END-STRING.                                                          
058300     MOVE WS-EVM-DURATION-MS(WS-EVM-SUB)                                  
058400             TO EVENT-MASTER-OUT-REC(113:9).                              
058500     MOVE WS-EVM-DEFECT-COUNT(WS-EVM-SUB)                                 
058600             TO EVENT-MASTER-OUT-REC(122:5).                              
058700     MOVE WS-EVM-PAYLOAD-HASH(WS-EVM-SUB)                                 
058800             TO EVENT-MASTER-OUT-REC(127:64).                             
058900     WRITE EVENT-MASTER-OUT-REC.                                          
059000 0810-EXIT.                                                               
059100     EXIT.                                                                
059200*                                                                         
059300 0850-WRITE-SUMMARY.                                                      
059400     MOVE SPACES TO EVENT-SUMMARY-REC.                                    
059500     MOVE WS-ACCEPTED-CNT TO ESL-ACCEPTED.                                
059600     MOVE WS-DEDUPED-CNT  TO ESL-DEDUPED.                                 
059700     MOVE WS-UPDATED-CNT  TO ESL-UPDATED.                                 
059800     MOVE WS-REJECTED-CNT TO ESL-REJECTED.                                
059900     WRITE EVENT-SUMMARY-REC FROM EVT-SUMMARY-LINE.                       
060000 0850-EXIT.                                                               
060100     EXIT.                                                                
060200*                                                                         
060300 0900-CLOSE-FILES.                                                        
060400     CLOSE EVENT-BATCH-FILE                                               
060500           EVENT-MASTER-FILE-OUT                                          
060600           EVENT-SUMMARY-FILE.                                            
060700 0900-EXIT.                                                               
060800     EXIT.                                                                
