000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     FEVSTAT.                                                 
000300 AUTHOR.         W B HARMON.                                              
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - PLANT FLOOR SYS GROUP.             
000500 DATE-WRITTEN.   06/04/92.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800*****************************************************************         
000900*                                                               *         
001000*   PROGRAM  :  FEVSTAT                                        *          
001100*   FUNCTION :  ON-REQUEST MACHINE STATISTICS EXTRACT.  SCANS  *          
001200*               THE EVENT MASTER FOR ONE MACHINE OVER A CALLER *          
001300*               SUPPLIED TIME WINDOW AND REPORTS EVENT COUNT,  *          
001400*               DEFECT COUNT, AVERAGE DEFECT RATE PER HOUR AND *          
001500*               A HEALTHY/WARNING STATUS FLAG.                 *          
001600*                                                              *          
001700*   INPUT    :  EVENT-MASTER-FILE (LINE SEQUENTIAL)             *         
001800*               PARM CARD - MACHINE-ID, WINDOW-START,           *         
001900*                           WINDOW-END (SEE 0100-ACCEPT-PARMS)  *         
002000*   OUTPUT   :  MACH-STATS-FILE  (LINE SEQUENTIAL, ONE LINE)    *         
002100*                                                              *          
002200*   CHANGE LOG                                                  *         
002300*     06/04/92  WBH  CR-2011  ORIGINAL PROGRAM - RAW EVENT AND  *         
002400*                              DEFECT COUNTS ONLY, NO RATE OR   *         
002500*                              STATUS COLUMN                    *         
002600*     01/15/94  WBH  PR-0733  ADDED AVG-DEFECT-RATE AND THE     *         
002700*                              HEALTHY/WARNING STATUS EDIT PER  *         
002800*                              PLANT QA THRESHOLD OF 2.0/HOUR   *         
002900*     11/09/96  RTG  CR-4501  WINDOW IS NOW HALF-OPEN (START    *         
003000*                              INCLUSIVE, END EXCLUSIVE) TO     *         
003100*                              MATCH THE NIGHTLY ROLLUP JOBS    *         
003200*     02/26/99  LDM  Y2K-072  Y2K REMEDIATION - REVIEWED PARM   *         
003300*                              CARD AND MASTER WINDOW FIELDS,   *         
003400*                              BOTH ALREADY CARRY FULL 4-DIGIT  *         
003500*                              YEARS - NO CHANGE REQUIRED       *         
003600*     08/14/00  WBH  TKT-7720 A WINDOW WITH ZERO ELAPSED HOURS  *         
003700*                              WAS ABENDING ON DIVIDE BY ZERO - *         
003800*                              RATE NOW FORCED TO ZERO          *         
003900*     05/02/02  RTG  TKT-8620 AVG-DEFECT-RATE WAS TRUNCATING    *         
004000*                              TO ONE DECIMAL INSTEAD OF        *         
004100*                              ROUNDING - COMPUTE NOW ROUNDS    *         
004200*                              DIRECTLY INTO THE OUTPUT FIELD   *         
004300*     09/18/03  RTG  TKT-9014 DROPPED THE SEPARATE WSD/WED      *         
004400*                              WORK FIELDS AND THE UNUSED DUMP  *         
004500*                              REDEFINES OVER THEM - 0300 NOW   *         
004600*                              COMPUTES DIRECTLY OFF THE START/ *         
004700*                              END PARM FIELDS REDEFINED AS     *         
004800*                              DATE-TIME PARTS, ONE LESS MOVE   *         
004900*                              STEP PER WINDOW ENDPOINT         *         
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-370.                                                
005400 OBJECT-COMPUTER. IBM-370.                                                
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT EVENT-MASTER-FILE ASSIGN TO EVMSTRI                           
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-EVMSTR-STATUS.                                 
006200     SELECT PARM-CARD-FILE ASSIGN TO STATPARM                             
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-PARM-STATUS.                                   
006500     SELECT MACH-STATS-FILE ASSIGN TO STATOUT                             
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-STATOUT-STATUS.                                
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  EVENT-MASTER-FILE                                                    
007100     RECORDING MODE IS F.                                                 
007200 01  EVENT-MASTER-IN-REC          PIC X(200).                             
007300 FD  PARM-CARD-FILE                                                       
007400     RECORDING MODE IS F.                                                 
007500 01  PARM-CARD-REC.                                                       
007600     05  PC-MACHINE-ID            PIC X(12).                              
007700     05  PC-WINDOW-START          PIC X(20).                              
007800     05  PC-WINDOW-END            PIC X(20).                              
007900     05  FILLER                   PIC X(28).                              
008000 FD  MACH-STATS-FILE                                                      
008100     RECORDING MODE IS F.                                                 
008200 01  MACH-STATS-OUT-REC           PIC X(173).                             
008300 WORKING-STORAGE SECTION.                                                 
008400*****************************************************************         
008500*    FILE STATUS AND SWITCHES                                   *         
008600*****************************************************************         
008700 01  WS-FILE-STATUSES.                                                    
008800     05  WS-EVMSTR-STATUS            PIC X(02) VALUE SPACES.              
008900         88  EVMSTR-OK                     VALUE '00'.                    
009000         88  EVMSTR-EOF                    VALUE '10'.                    
009100     05  WS-PARM-STATUS              PIC X(02) VALUE SPACES.              
009200         88  PARM-OK                       VALUE '00'.                    
009300     05  WS-STATOUT-STATUS           PIC X(02) VALUE SPACES.              
009400         88  STATOUT-OK                    VALUE '00'.                    
009500 77  WS-EVMSTR-EOF-SW                PIC X(01) VALUE 'N'.                 
009600     88  EVMSTR-AT-EOF                     VALUE 'Y'.                     
009700*****************************************************************         
009800*    PARAMETER WORK AREA                                        *         
009900*****************************************************************         
010000 01  WS-SEL-MACHINE-ID               PIC X(12).                           
010100 01  WS-SEL-WINDOW-START             PIC X(20).                           
010200 01  WS-SEL-WINDOW-START-PARTS REDEFINES WS-SEL-WINDOW-START.             
010300     05  WS-SWS-YYYY                 PIC 9(04).                           
010400     05  FILLER                      PIC X(01).                           
010500     05  WS-SWS-MM                   PIC 9(02).                           
010600     05  FILLER                      PIC X(01).                           
010700     05  WS-SWS-DD                   PIC 9(02).                           
010800     05  FILLER                      PIC X(01).                           
010900     05  WS-SWS-HH                   PIC 9(02).                           
011000     05  FILLER                      PIC X(01).                           
011100     05  WS-SWS-MI                   PIC 9(02).                           
011200     05  FILLER                      PIC X(01).                           
011300     05  WS-SWS-SS                   PIC 9(02).                           
011400     05  FILLER                      PIC X(01).                           
011500 01  WS-SEL-WINDOW-END               PIC X(20).                           
011600 01  WS-SEL-WINDOW-END-PARTS REDEFINES WS-SEL-WINDOW-END.                 
011700     05  WS-SWE-YYYY                 PIC 9(04).                           
011800     05  FILLER                      PIC X(01).                           
011900     05  WS-SWE-MM                   PIC 9(02).                           
012000     05  FILLER                      PIC X(01).                           
012100     05  WS-SWE-DD                   PIC 9(02).                           
012200     05  FILLER                      PIC X(01).                           
012300     05  WS-SWE-HH                   PIC 9(02).                           
012400     05  FILLER                      PIC X(01).                           
012500     05  WS-SWE-MI                   PIC 9(02).                           
012600     05  FILLER                      PIC X(01).                           
012700     05  WS-SWE-SS                   PIC 9(02).                           
012800     05  FILLER                      PIC X(01).                           
012900*****************************************************************         
013000*    ONE MASTER RECORD, EXPLODED FOR COMPARISON AND ACCUM     *           
013100*****************************************************************         
013200 01  WS-EVM-EVENT-ID                 PIC X(36).                           
013300 01  WS-EVM-EVENT-TIME               PIC X(20).                           
013400 01  WS-EVM-RECEIVED-TIME            PIC X(20).                           
013500 01  WS-EVM-MACHINE-ID               PIC X(12).                           
013600 01  WS-EVM-LINE-ID                  PIC X(12).                           
013700 01  WS-EVM-FACTORY-ID               PIC X(12).                           
013800 01  WS-EVM-DURATION-MS              PIC S9(09).                          
013900 01  WS-EVM-DEFECT-COUNT             PIC S9(05).                          
014000 01  WS-EVM-PAYLOAD-HASH             PIC X(64).                           
014100*****************************************************************         
014200*    WINDOW-HOURS / RATE WORK AREA                            *           
014300*****************************************************************         
014400 77  WS-JUL-START-DAYS               PIC S9(08) COMP.                     
014500 77  WS-JUL-END-DAYS                 PIC S9(08) COMP.                     
014600 77  WS-JUL-DELTA-DAYS               PIC S9(08) COMP.                     
014700 01  WS-CUM-DAYS-TABLE-DATA.                                              
014800     05  FILLER                      PIC 9(04) VALUE 0000.                
014900     05  FILLER                      PIC 9(04) VALUE 0031.                
015000     05  FILLER                      PIC 9(04) VALUE 0059.                
015100     05  FILLER                      PIC 9(04) VALUE 0090.                
015200     05  FILLER                      PIC 9(04) VALUE 0120.                
015300     05  FILLER                      PIC 9(04) VALUE 0151.                
015400     05  FILLER                      PIC 9(04) VALUE 0181.                
015500     05  FILLER                      PIC 9(04) VALUE 0212.                
015600     05  FILLER                      PIC 9(04) VALUE 0243.                
015700     05  FILLER                      PIC 9(04) VALUE 0273.                
015800     05  FILLER                      PIC 9(04) VALUE 0304.                
015900     05  FILLER                      PIC 9(04) VALUE 0334.                
016000 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-TABLE-DATA.                  
016100     05  WS-CUM-DAYS-ENTRY           PIC 9(04) OCCURS 12 TIMES.           
016200 01  WS-STATS-COMPUTED.                                                   
016300     05  WS-WINDOW-SECONDS           PIC S9(11) COMP-3.                   
016400     05  WS-WINDOW-HOURS             PIC S9(07)V9(04) COMP-3.             
016500     05  WS-RATE-ROUNDED             PIC S9(07)V9(01).                    
016600     05  WS-EVENTS-COUNT             PIC 9(09) COMP.                      
016700     05  WS-DEFECTS-COUNT            PIC 9(09) COMP.                      
016800 COPY MACSTAT.                                                            
016900 PROCEDURE DIVISION.                                                      
017000*****************************************************************         
017100 0000-MAIN-PROCESS.                                                       
017200     PERFORM 0100-ACCEPT-PARMS      THRU 0100-EXIT.                       
017300     PERFORM 0150-OPEN-FILES        THRU 0150-EXIT.                       
017400     PERFORM 0200-SCAN-MASTER-FILE  THRU 0200-EXIT.                       
017500     PERFORM 0300-COMPUTE-STATS     THRU 0300-EXIT.                       
017600     PERFORM 0400-WRITE-STATS-RECORD THRU 0400-EXIT.                      
017700     PERFORM 0900-CLOSE-FILES       THRU 0900-EXIT.                       
017800     GOBACK.                                                              
017900 0000-EXIT.                                                               
018000     EXIT.                                                                
018100*                                                                         
018200 0100-ACCEPT-PARMS.                                                       
018300     OPEN INPUT PARM-CARD-FILE.                                           
018400     READ PARM-CARD-FILE.                                                 
018500     MOVE PC-MACHINE-ID     TO WS-SEL-MACHINE-ID.                         
018600     MOVE PC-WINDOW-START   TO WS-SEL-WINDOW-START.                       
018700     MOVE PC-WINDOW-END     TO WS-SEL-WINDOW-END.                         
018800     CLOSE PARM-CARD-FILE.                                                
018900 0100-EXIT.                                                               
019000     EXIT.                                                                
019100*                                                                         
019200 0150-OPEN-FILES.                                                         
019300     OPEN INPUT  EVENT-MASTER-FILE.                                       
019400     OPEN OUTPUT MACH-STATS-FILE.                                         
019500     IF NOT EVMSTR-OK                                                     
019600         DISPLAY 'FEVSTAT - EVMSTRI OPEN ERROR '                          
019700                 WS-EVMSTR-STATUS                                         
019800         MOVE 16 TO RETURN-CODE                                           
019900         GOBACK                                                           
020000     END-IF.                                                              
020100     MOVE 0 TO WS-EVENTS-COUNT.                                           
020200     MOVE 0 TO WS-DEFECTS-COUNT.                                          
020300 0150-EXIT.                                                               
020400     EXIT.                                                                
020500*                                                                         
020600 0200-SCAN-MASTER-FILE.                                                   
020700     READ EVENT-MASTER-FILE                                               
020800         AT END MOVE 'Y' TO WS-EVMSTR-EOF-SW                              
020900     END-READ.                                                            
021000     PERFORM 0210-SCAN-ONE-MASTER-REC THRU 0210-EXIT                      
021100         UNTIL EVMSTR-AT-EOF.                                             
021200 0200-EXIT.                                                               
021300     EXIT.                                                                
021400*                                                                         
021500 0210-SCAN-ONE-MASTER-REC.                                                
021600     MOVE EVENT-MASTER-IN-REC(1:36)   TO WS-EVM-EVENT-ID.                 
021700     MOVE EVENT-MASTER-IN-REC(37:20)  TO WS-EVM-EVENT-TIME.               
021800     MOVE EVENT-MASTER-IN-REC(57:20)                                      
021900             TO WS-EVM-RECEIVED-TIME.                                     
022000     MOVE EVENT-MASTER-IN-REC(77:12)  TO WS-EVM-MACHINE-ID.               
022100     MOVE EVENT-MASTER-IN-REC(89:12)  TO WS-EVM-LINE-ID.                  
022200     MOVE EVENT-MASTER-IN-REC(101:12) TO WS-EVM-FACTORY-ID.               
022300     MOVE EVENT-MASTER-IN-REC(113:9)  TO WS-EVM-DURATION-MS.              
022400     MOVE EVENT-MASTER-IN-REC(122:5)  TO WS-EVM-DEFECT-COUNT.             
022500     MOVE EVENT-MASTER-IN-REC(127:64)                                     
022600             TO WS-EVM-PAYLOAD-HASH.                                      
022700     IF WS-EVM-MACHINE-ID = WS-SEL-MACHINE-ID                             
022800         AND WS-EVM-EVENT-TIME >= WS-SEL-WINDOW-START                     
022900         AND WS-EVM-EVENT-TIME < WS-SEL-WINDOW-END                        
023000         ADD 1 TO WS-EVENTS-COUNT                                         
023100         IF WS-EVM-DEFECT-COUNT >= 0                                      
023200             ADD WS-EVM-DEFECT-COUNT TO WS-DEFECTS-COUNT                  
023300         END-IF                                                           
023400     END-IF.                                                              
023500     READ EVENT-MASTER-FILE                                               
023600         AT END MOVE 'Y' TO WS-EVMSTR-EOF-SW                              
023700     END-READ.                                                            
023800 0210-EXIT.                                                               
023900     EXIT.                                                                
024000*                                                                         
024100 0300-COMPUTE-STATS.                                                      
024200     COMPUTE WS-JUL-START-DAYS =                                          
024300             (WS-SWS-YYYY * 365) + (WS-SWS-YYYY / 4)                      
024400             + WS-CUM-DAYS-ENTRY(WS-SWS-MM) + WS-SWS-DD.                  
024500     COMPUTE WS-JUL-END-DAYS =                                            
024600             (WS-SWE-YYYY * 365) + (WS-SWE-YYYY / 4)                      
024700             + WS-CUM-DAYS-ENTRY(WS-SWE-MM) + WS-SWE-DD.                  
024800     COMPUTE WS-JUL-DELTA-DAYS =                                          
024900             WS-JUL-END-DAYS - WS-JUL-START-DAYS.                         
025000     COMPUTE WS-WINDOW-SECONDS =                                          
025100             (WS-JUL-DELTA-DAYS * 86400)                                  
025200             + (WS-SWE-HH * 3600) + (WS-SWE-MI * 60)                      
025300             + WS-SWE-SS                                                  
025400             - (WS-SWS-HH * 3600) - (WS-SWS-MI * 60)                      
025500             - WS-SWS-SS.                                                 
025600     COMPUTE WS-WINDOW-HOURS = WS-WINDOW-SECONDS / 3600.                  
025700     IF WS-WINDOW-HOURS <= 0                                              
025800         MOVE 0 TO WS-RATE-ROUNDED                                        
025900     ELSE                                                                 
026000         COMPUTE WS-RATE-ROUNDED ROUNDED =                                
026100                 WS-DEFECTS-COUNT / WS-WINDOW-HOURS                       
026200     END-IF.                                                              
026300 0300-EXIT.                                                               
026400     EXIT.                                                                
026500*                                                                         
026600 0400-WRITE-STATS-RECORD.                                                 
026700     MOVE SPACES TO MACH-STATS-OUT-REC.                                   
026800     MOVE WS-SEL-MACHINE-ID   TO MSL-MACHINE-ID.                          
026900     MOVE WS-SEL-WINDOW-START TO MSL-WINDOW-START.                        
027000     MOVE WS-SEL-WINDOW-END   TO MSL-WINDOW-END.                          
027100     MOVE WS-EVENTS-COUNT     TO MSL-EVENTS-COUNT.                        
027200     MOVE WS-DEFECTS-COUNT    TO MSL-DEFECTS-COUNT.                       
027300     MOVE WS-RATE-ROUNDED     TO MSL-AVG-DEFECT-RATE.                     
027400     IF WS-RATE-ROUNDED < 2.0                                             
027500         MOVE 'HEALTHY ' TO MSL-STATUS                                    
027600     ELSE                                                                 
027700         MOVE 'WARNING ' TO MSL-STATUS                                    
027800     END-IF.                                                              
027900     WRITE MACH-STATS-OUT-REC FROM MACH-STATS-LINE.                       
028000 0400-EXIT.                                                               
028100     EXIT.                                                                
028200*                                                                         
028300 0900-CLOSE-FILES.                                                        
028400     CLOSE EVENT-MASTER-FILE                                              
028500           MACH-STATS-FILE.                                               
028600 0900-EXIT.                                                               
028700     EXIT.                                                                
