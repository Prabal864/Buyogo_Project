000100****************************************************************          
000200*                                                               *         
000300*  COPYBOOK   :  MACSTAT                                       *          
000400*  DESCRIPTION:  MACHINE STATISTICS REPORT LINE, WRITTEN BY    *          
000500*                FEVSTAT.  ONE LINE PER MACHINE/WINDOW QUERY.  *          
000600*                                                               *         
000700*  MAINTENANCE HISTORY                                         *          
000800*    19920604  WBH  ORIGINAL LAYOUT                            *          
000900****************************************************************          
001000 01  MACH-STATS-LINE.                                                     
001100     05  FILLER PIC X(12) VALUE 'MACHINE-ID='.                            
001200     05  MSL-MACHINE-ID              PIC X(12).                           
001300     05  FILLER PIC X(01) VALUE SPACE.                                    
001400     05  FILLER PIC X(14) VALUE 'WINDOW-START='.                          
001500     05  MSL-WINDOW-START            PIC X(20).                           
001600     05  FILLER PIC X(01) VALUE SPACE.                                    
001700     05  FILLER PIC X(12) VALUE 'WINDOW-END='.                            
001800     05  MSL-WINDOW-END              PIC X(20).                           
001900     05  FILLER PIC X(01) VALUE SPACE.                                    
002000     05  FILLER PIC X(07) VALUE 'EVENTS='.                                
002100     05  MSL-EVENTS-COUNT            PIC 9(9).                            
002200     05  FILLER PIC X(01) VALUE SPACE.                                    
002300     05  FILLER PIC X(08) VALUE 'DEFECTS='.                               
002400     05  MSL-DEFECTS-COUNT           PIC 9(9).                            
002500     05  FILLER PIC X(01) VALUE SPACE.                                    
002600     05  FILLER PIC X(10) VALUE 'AVG-RATE='.                              
002700     05  MSL-AVG-DEFECT-RATE         PIC S9(7)V9(1).                      
002800     05  FILLER PIC X(01) VALUE SPACE.                                    
002900     05  FILLER PIC X(08) VALUE 'STATUS='.                                
003000     05  MSL-STATUS                  PIC X(08).                           
003100     05  FILLER PIC X(10) VALUE SPACES.                                   
