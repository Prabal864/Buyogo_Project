000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     FADMSUM.                                                 
000300 AUTHOR.         W B HARMON.                                              
000400 INSTALLATION.   SYSTEMS DEVELOPMENT - PLANT FLOOR SYS GROUP.             
000500 DATE-WRITTEN.   09/03/87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800*****************************************************************         
000900*                                                               *         
001000*   PROGRAM  :  FADMSUM                                        *          
001100*   FUNCTION :  ADMINISTRATIVE ANALYTICS ROLLUP.  COUNTS THE   *          
001200*               USER AND PRODUCT MASTERS AND SCANS THE ORDER   *          
001300*               FEED TO PRODUCE A SINGLE-LINE SUMMARY OF       *          
001400*               TOTAL USERS, TOTAL PRODUCTS, TOTAL ORDERS AND  *          
001500*               TOTAL REVENUE FROM COMPLETED ORDERS.            *         
001600*                                                              *          
001700*   INPUT    :  USER-FILE     (LINE SEQUENTIAL)                 *         
001800*               PRODUCT-FILE  (LINE SEQUENTIAL)                 *         
001900*               ORDER-FILE    (LINE SEQUENTIAL)                 *         
002000*   OUTPUT   :  ADMIN-STATS-FILE (LINE SEQUENTIAL, ONE LINE)    *         
002100*                                                              *          
002200*   CHANGE LOG                                                  *         
002300*     09/03/87  WBH  CR-5104  ORIGINAL PROGRAM FOR THE          *         
002400*                              STOREFRONT ROLLUP - COUNTS ONLY  *         
002500*     02/11/98  WBH  PR-1602  ADDED TOTAL-REVENUE FROM ORDERS   *         
002600*                              WHOSE STATUS IS COMPLETED -    *           
002700*                              CONTROLLER WANTED CASH-BASIS     *         
002800*                              REVENUE, NOT BOOKED REVENUE      *         
002900*     02/26/99  LDM  Y2K-074  Y2K REMEDIATION - NO DATE FIELDS  *         
003000*                              ARE READ BY THIS PROGRAM - NO    *         
003100*                              CHANGE REQUIRED                  *         
003200*     07/30/01  RTG  TKT-8102 TOTAL-REVENUE NOW FORCED TO ZERO  *         
003300*                              RATHER THAN LEFT AT SPACES-MOVED *         
003400*                              -TO-NUMERIC GARBAGE WHEN THE     *         
003500*                              ORDER FILE IS EMPTY              *         
003600*     05/02/02  RTG  TKT-8621 EOF SWITCHES RECAST AS 77-LEVEL   *         
003700*                              ITEMS PER GROUP STANDARDS - NO   *         
003800*                              LOGIC CHANGE                     *         
003900*     09/18/03  RTG  TKT-9016 DROPPED THE BOGUS NUMERIC OVERLAY *         
004000*                              OF ORDER-REC (IT HAS TEXT FIELDS *         
004100*                              IN IT) AND THE UNUSED DUMP VIEWS *         
004200*                              OF THE ACCUMULATORS - EACH INPUT *         
004300*                              FILE STATUS NOW ALSO CARRIES A   *         
004400*                              NUMERIC REDEFINE SO A HARD READ  *         
004500*                              ERROR (NOT JUST EOF) STOPS THE   *         
004600*                              RUN INSTEAD OF SILENTLY SHORTING *         
004700*                              THE COUNTS                       *         
004800*****************************************************************         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-370.                                                
005200 OBJECT-COMPUTER. IBM-370.                                                
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT USER-FILE ASSIGN TO USERMSTR                                  
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS WS-USER-STATUS.                                   
006000     SELECT PRODUCT-FILE ASSIGN TO PRODMSTR                               
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WS-PROD-STATUS.                                   
006300     SELECT ORDER-FILE ASSIGN TO ORDRFEED                                 
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WS-ORDR-STATUS.                                   
006600     SELECT ADMIN-STATS-FILE ASSIGN TO ADMOUT                             
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS WS-ADMOUT-STATUS.                                 
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  USER-FILE                                                            
007200     RECORDING MODE IS F.                                                 
007300 01  USER-FILE-REC                PIC X(80).                              
007400 FD  PRODUCT-FILE                                                         
007500     RECORDING MODE IS F.                                                 
007600 01  PRODUCT-FILE-REC              PIC X(80).                             
007700 FD  ORDER-FILE                                                           
007800     RECORDING MODE IS F.                                                 
007900 COPY ORDRREC.                                                            
008000 FD  ADMIN-STATS-FILE                                                     
008100     RECORDING MODE IS F.                                                 
008200 01  ADMIN-STATS-OUT-REC           PIC X(111).                            
008300 WORKING-STORAGE SECTION.                                                 
008400*****************************************************************         
008500*    FILE STATUS AND SWITCHES                                   *         
008600*****************************************************************         
008700 01  WS-FILE-STATUSES.                                                    
008800     05  WS-USER-STATUS              PIC X(02) VALUE SPACES.              
008900         88  USER-OK                       VALUE '00'.                    
009000         88  USER-EOF                      VALUE '10'.                    
009100     05  WS-USER-STATUS-N REDEFINES WS-USER-STATUS PIC 99.                
009200     05  WS-PROD-STATUS              PIC X(02) VALUE SPACES.              
009300         88  PROD-OK                       VALUE '00'.                    
009400         88  PROD-EOF                      VALUE '10'.                    
009500     05  WS-PROD-STATUS-N REDEFINES WS-PROD-STATUS PIC 99.                
009600     05  WS-ORDR-STATUS              PIC X(02) VALUE SPACES.              
009700         88  ORDR-OK                       VALUE '00'.                    
009800         88  ORDR-EOF                      VALUE '10'.                    
009900     05  WS-ORDR-STATUS-N REDEFINES WS-ORDR-STATUS PIC 99.                
010000     05  WS-ADMOUT-STATUS            PIC X(02) VALUE SPACES.              
010100         88  ADMOUT-OK                     VALUE '00'.                    
010200 77  WS-USER-EOF-SW                  PIC X(01) VALUE 'N'.                 
010300     88  USER-AT-EOF                       VALUE 'Y'.                     
010400 77  WS-PROD-EOF-SW                  PIC X(01) VALUE 'N'.                 
010500     88  PROD-AT-EOF                       VALUE 'Y'.                     
010600 77  WS-ORDR-EOF-SW                  PIC X(01) VALUE 'N'.                 
010700     88  ORDR-AT-EOF                       VALUE 'Y'.                     
010800*****************************************************************         
010900*    REPORT COUNTERS AND ACCUMULATORS                         *           
011000*****************************************************************         
011100 01  WS-REPORT-TOTALS.                                                    
011200     05  WS-TOTAL-USERS               PIC 9(09) COMP VALUE 0.             
011300     05  WS-TOTAL-PRODUCTS            PIC 9(09) COMP VALUE 0.             
011400     05  WS-TOTAL-ORDERS              PIC 9(09) COMP VALUE 0.             
011500     05  WS-TOTAL-REVENUE             PIC S9(11)V9(2) COMP-3              
011600             VALUE 0.                                                     
011700 COPY ADMSTAT.                                                            
011800 PROCEDURE DIVISION.                                                      
011900*****************************************************************         
012000 0000-MAIN-PROCESS.                                                       
012100     PERFORM 0150-OPEN-FILES        THRU 0150-EXIT.                       
012200     PERFORM 0100-COUNT-USERS       THRU 0100-EXIT.                       
012300     PERFORM 0200-COUNT-PRODUCTS    THRU 0200-EXIT.                       
012400     PERFORM 0300-SCAN-ORDER-FILE   THRU 0300-EXIT.                       
012500     PERFORM 0400-WRITE-ADMIN-SUMMARY THRU 0400-EXIT.                     
012600     PERFORM 0900-CLOSE-FILES       THRU 0900-EXIT.                       
012700     GOBACK.                                                              
012800 0000-EXIT.                                                               
012900     EXIT.                                                                
013000*                                                                         
013100 0150-OPEN-FILES.                                                         
013200     OPEN INPUT  USER-FILE                                                
013300                 PRODUCT-FILE                                             
013400                 ORDER-FILE.                                              
013500     OPEN OUTPUT ADMIN-STATS-FILE.                                        
013600     IF NOT USER-OK                                                       
013700         DISPLAY 'FADMSUM - USERMSTR OPEN ERROR '                         
013800                 WS-USER-STATUS                                           
013900         MOVE 16 TO RETURN-CODE                                           
014000         GOBACK                                                           
014100     END-IF.                                                              
014200     IF NOT PROD-OK                                                       
014300         DISPLAY 'FADMSUM - PRODMSTR OPEN ERROR '                         
014400                 WS-PROD-STATUS                                           
014500         MOVE 16 TO RETURN-CODE                                           
014600         GOBACK                                                           
014700     END-IF.                                                              
014800     IF NOT ORDR-OK                                                       
014900         DISPLAY 'FADMSUM - ORDRFEED OPEN ERROR '                         
015000                 WS-ORDR-STATUS                                           
015100         MOVE 16 TO RETURN-CODE                                           
015200         GOBACK                                                           
015300     END-IF.                                                              
015400 0150-EXIT.                                                               
015500     EXIT.                                                                
015600*                                                                         
015700 0100-COUNT-USERS.                                                        
015800     READ USER-FILE                                                       
015900         AT END MOVE 'Y' TO WS-USER-EOF-SW                                
016000     END-READ.                                                            
016100     IF NOT USER-EOF AND WS-USER-STATUS-N NOT = ZERO                      
016200         DISPLAY 'FADMSUM - USERMSTR READ ERROR '                         
016300                 WS-USER-STATUS                                           
016400         MOVE 16 TO RETURN-CODE                                           
016500         GOBACK                                                           
016600     END-IF.                                                              
016700     PERFORM 0110-COUNT-ONE-USER THRU 0110-EXIT                           
016800         UNTIL USER-AT-EOF.                                               
016900 0100-EXIT.                                                               
017000     EXIT.                                                                
017100*                                                                         
017200 0110-COUNT-ONE-USER.                                                     
017300     ADD 1 TO WS-TOTAL-USERS.                                             
017400     READ USER-FILE                                                       
017500         AT END MOVE 'Y' TO WS-USER-EOF-SW                                
017600     END-READ.                                                            
017700     IF NOT USER-EOF AND WS-USER-STATUS-N NOT = ZERO                      
017800         DISPLAY 'FADMSUM - USERMSTR READ ERROR '                         
017900                 WS-USER-STATUS                                           
018000         MOVE 16 TO RETURN-CODE                                           
018100         GOBACK                                                           
018200     END-IF.                                                              
018300 0110-EXIT.                                                               
018400     EXIT.                                                                
018500*                                                                         
018600 0200-COUNT-PRODUCTS.                                                     
018700     READ PRODUCT-FILE                                                    
018800         AT END MOVE 'Y' TO WS-PROD-EOF-SW                                
018900     END-READ.                                                            
019000     IF NOT PROD-EOF AND WS-PROD-STATUS-N NOT = ZERO                      
019100         DISPLAY 'FADMSUM - PRODMSTR READ ERROR '                         
019200                 WS-PROD-STATUS                                           
019300         MOVE 16 TO RETURN-CODE                                           
019400         GOBACK                                                           
019500     END-IF.                                                              
019600     PERFORM 0210-COUNT-ONE-PRODUCT THRU 0210-EXIT                        
019700         UNTIL PROD-AT-EOF.                                               
019800 0200-EXIT.                                                               
019900     EXIT.                                                                
020000*                                                                         
020100 0210-COUNT-ONE-PRODUCT.                                                  
020200     ADD 1 TO WS-TOTAL-PRODUCTS.                                          
020300     READ PRODUCT-FILE                                                    
020400         AT END MOVE 'Y' TO WS-PROD-EOF-SW                                
020500     END-READ.                                                            
020600     IF NOT PROD-EOF AND WS-PROD-STATUS-N NOT = ZERO                      
020700         DISPLAY 'FADMSUM - PRODMSTR READ ERROR '                         
020800                 WS-PROD-STATUS                                           
020900         MOVE 16 TO RETURN-CODE                                           
021000         GOBACK                                                           
021100     END-IF.                                                              
021200 0210-EXIT.                                                               
021300     EXIT.                                                                
021400*                                                                         
021500 0300-SCAN-ORDER-FILE.                                                    
021600     MOVE 0 TO WS-TOTAL-REVENUE.                                          
021700     READ ORDER-FILE                                                      
021800         AT END MOVE 'Y' TO WS-ORDR-EOF-SW                                
021900     END-READ.                                                            
022000     IF NOT ORDR-EOF AND WS-ORDR-STATUS-N NOT = ZERO                      
022100         DISPLAY 'FADMSUM - ORDRFEED READ ERROR '                         
022200                 WS-ORDR-STATUS                                           
022300         MOVE 16 TO RETURN-CODE                                           
022400         GOBACK                                                           
022500     END-IF.                                                              
022600     PERFORM 0310-SCAN-ONE-ORDER THRU 0310-EXIT                           
022700         UNTIL ORDR-AT-EOF.                                               
022800 0300-EXIT.                                                               
022900     EXIT.                                                                
023000*                                                                         
023100 0310-SCAN-ONE-ORDER.                                                     
023200     ADD 1 TO WS-TOTAL-ORDERS.                                            
023300     IF ORD-STATUS-COMPLETED                                              
023400         ADD ORD-TOTAL-AMOUNT TO WS-TOTAL-REVENUE                         
023500     END-IF.                                                              
023600     READ ORDER-FILE                                                      
023700         AT END MOVE 'Y' TO WS-ORDR-EOF-SW                                
023800     END-READ.                                                            
023900     IF NOT ORDR-EOF AND WS-ORDR-STATUS-N NOT = ZERO                      
024000         DISPLAY 'FADMSUM - ORDRFEED READ ERROR '                         
024100                 WS-ORDR-STATUS                                           
024200         MOVE 16 TO RETURN-CODE                                           
024300         GOBACK                                                           
024400     END-IF.                                                              
024500 0310-EXIT.                                                               
024600     EXIT.                                                                
024700*                                                                         
024800 0400-WRITE-ADMIN-SUMMARY.                                                
024900     MOVE SPACES TO ADMIN-STATS-OUT-REC.                                  
025000     MOVE WS-TOTAL-USERS    TO ASL-TOTAL-USERS.                           
025100     MOVE WS-TOTAL-PRODUCTS TO ASL-TOTAL-PRODUCTS.                        
025200     MOVE WS-TOTAL-ORDERS   TO ASL-TOTAL-ORDERS.                          
025300     MOVE WS-TOTAL-REVENUE  TO ASL-TOTAL-REVENUE.                         
025400     WRITE ADMIN-STATS-OUT-REC FROM ADMIN-STATS-LINE.                     
025500 0400-EXIT.                                                               
025600     EXIT.                                                                
025700*                                                                         
025800 0900-CLOSE-FILES.                                                        
025900     CLOSE USER-FILE                                                      
026000           PRODUCT-FILE                                                   
026100           ORDER-FILE                                                     
026200           ADMIN-STATS-FILE.                                              
026300 0900-EXIT.                                                               
026400     EXIT.                                                                
