000100****************************************************************          
000200*                                                               *         
000300*  COPYBOOK   :  EVNTSUM                                       *          
000400*  DESCRIPTION:  INGESTION SUMMARY / REJECTION LOG PRINT LINES *          
000500*                FOR FEVTBAT.  THE SUMMARY LINE IS WRITTEN     *          
000600*                ONCE AT END OF RUN, FOLLOWED BY ONE REJECT    *          
000700*                LINE PER REJECTED EVENT.                      *          
000800*                                                               *         
000900*  MAINTENANCE HISTORY                                         *          
001000*    19891130  RTG  ORIGINAL LAYOUT                            *          
001100*    19960715  RTG  ADDED UPDATED COUNT WHEN DEDUPE/REPLACE    *          
001200*                   LOGIC WAS SPLIT FROM PLAIN DUPLICATE LOGIC *          
001300****************************************************************          
001400 01  EVT-SUMMARY-LINE.                                                    
001500     05  FILLER                      PIC X(10) VALUE 'ACCEPTED='.         
001600     05  ESL-ACCEPTED                PIC 9(7).                            
001700     05  FILLER                      PIC X(01) VALUE SPACE.               
001800     05  FILLER                      PIC X(09) VALUE 'DEDUPED='.          
001900     05  ESL-DEDUPED                 PIC 9(7).                            
002000     05  FILLER                      PIC X(01) VALUE SPACE.               
002100     05  FILLER                      PIC X(09) VALUE 'UPDATED='.          
002200     05  ESL-UPDATED                 PIC 9(7).                            
002300     05  FILLER                      PIC X(01) VALUE SPACE.               
002400     05  FILLER                      PIC X(10) VALUE 'REJECTED='.         
002500     05  ESL-REJECTED                PIC 9(7).                            
002600     05  FILLER                      PIC X(19) VALUE SPACES.              
002700*                                                                         
002800 01  EVT-REJECT-LINE.                                                     
002900     05  FILLER                      PIC X(09) VALUE 'REJECTED '.         
003000     05  ERL-EVENT-ID                PIC X(36).                           
003100     05  FILLER                      PIC X(01) VALUE SPACE.               
003200     05  FILLER                      PIC X(08) VALUE 'REASON='.           
003300     05  ERL-REASON                  PIC X(30).                           
003400     05  FILLER                      PIC X(05) VALUE SPACES.              
